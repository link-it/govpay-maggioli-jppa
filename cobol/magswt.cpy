000100*================================================================*
000110*    COPY        : MAGSWT.CPY
000120*    DESCRIZIONE : INTERRUTTORI E COSTANTI DI USO COMUNE A PIU'
000130*                  PROGRAMMI DEL JOB GOVPAY/MAGGIOLI JPPA.
000140*    AGGIORNAMENTI:
000150*     2024-03-11 R.COSTA  GVP-0147  PRIMA STESURA.                GVP0147 
000160*================================================================*
000170 77  FILLER                     PIC 9 VALUE 0.
000180     88  WS-TUTTO-OK                VALUE 1, FALSE 0.
000190 77  FILLER                     PIC 9 VALUE 0.
000200     88  WS-FINE-FILE                VALUE 1, FALSE 0.
000210
000220 78  78-MAX-TENTATIVI           VALUE 5.
000230 78  78-ATTESA-INIZIALE-SEC     VALUE 2.
000240 78  78-ATTESA-MASSIMA-SEC      VALUE 10.
000250 78  78-ESITO-OK                VALUE "OK".
000260 78  78-ESITO-KO                VALUE "KO".
