000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MAGINVIA.
000120 AUTHOR.        R. COSTA.
000130 INSTALLATION.  GOVPAY EDP CENTER - SETTORE ENTI LOCALI.
000140 DATE-WRITTEN.  20/03/1987.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO GOVPAY - NON DIVULGARE.
000170*================================================================*
000180*  PROGRAMMA   : MAGINVIA
000190*  OBIETTIVO   : PASSO 4 (ULTIMO) DEL JOB NOTTURNO DI NOTIFICA
000200*                MAGGIOLI JPPA.  PER OGNI PARTIZIONE (= DOMINIO)
000210*                PRODOTTA DA MAGPART, CARICA LE RICEVUTE IN CODA
000220*                NELLA PARTIZIONE, COSTRUISCE GLI ACCERTAMENTI
000230*                DALLA CONTABILITA' DEI VERSAMENTI COLLEGATI,
000240*                INVIA LA NOTIFICA ALL'API MAGGIOLI (CON RETRY E
000250*                BACKOFF) E APPENDE UNA RIGA AL REPORT CSV DEL
000260*                DOMINIO.  A FINE DOMINIO AGGIORNA IL CHECKPOINT
000270*                DI JPPA_CONFIG SULLA RICEVUTA PIU' RECENTE
000280*                EFFETTIVAMENTE NOTIFICATA.
000290*----------------------------------------------------------------*
000300*  STORIA DELLE MODIFICHE
000310*   20/03/1987 RC INIZIALE  - PRIMA STESURA (INVIO LOTTI DI       INIZIALE
000320*                             ACCERTAMENTO AL SISTEMA CONTABILE
000330*                             DI RAGIONERIA, SENZA RETRY).
000340*   14/11/1989 RC RCH-0052  - AGGIUNTO IL RICALCOLO DELLA DATA DI RCH0052 
000350*                             ULTIMO INVIO PER ENTE.
000360*   27/05/1992 GB RCH-0069  - INTRODOTTO IL RITENTATIVO SU ERRORE RCH0069 
000370*                             DI COMUNICAZIONE COL SISTEMA REMOTO
000380*                             (MASSIMO 3 TENTATIVI, ATTESA FISSA).
000390*   30/12/1998 MF RCH-0140  - BONIFICA Y2K SU TUTTI I CAMPI DATA. RCH0140 
000400*   17/02/1999 MF RCH-0141  - VERIFICA POST-BONIFICA Y2K SU       RCH0141 
000410*                             AMBIENTE DI COLLAUDO.
000420*   04/10/2001 AT RCH-0158  - REPORT DI FINE ENTE IN FORMATO CSV  RCH0158 
000430*                             AL POSTO DEL TABULATO A STAMPA.
000440*   20/03/2024 RC GVP-0155  - RISCRITTURA COMPLETA PER LA NOTIFICAGVP0155 
000450*                             RICEVUTE DI PAGAMENTO A MAGGIOLI
000460*                             JPPA (AL POSTO DEL VECCHIO INVIO
000470*                             LOTTI DI ACCERTAMENTO A RAGIONERIA).
000480*                             BACKOFF ESPONENZIALE 2-10 SECONDI,
000490*                             MASSIMO 5 TENTATIVI.
000500*   02/04/2024 MF GVP-0160  - PARSIFICAZIONE CONTABILITA' (JSON)  GVP0160 
000510*                             PER COSTRUIRE GLI ACCERTAMENTI.
000520*   20/05/2024 MF GVP-0163  - CODIFICA BASE64 DELLA RICEVUTA      GVP0163 
000530*                             TRAMITE LA ROUTINE COMUNE GOVPB64.
000540*   09/09/2024 RC GVP-0199  - CHECKPOINT COME MASSIMO DELLE       GVP0199 
000550*                             RICEVUTE INVIATE CON SUCCESSO, NON
000560*                             PIU' COME ULTIMA LETTA.
000565*   20/09/2024 RC GVP-0205  - CORRETTO IL CONTATORE DI 3900       GVP0205 
000566*                             (SUFFISSO DOVEVA RISULTARE "2" SIA
000567*                             NEL NOME ZIP CHE NELLA VOCE CSV, NON
000568*                             "1" E "2"); LA RIGA CSV NON VIENE
000569*                             PIU' SCRITTA PER LE RICEVUTE CON
000570*                             RITENTATIVI ESAURITI (VEDI REPORT
000571*                             DI SPECIFICA).
000572*================================================================*
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-370.
000620 OBJECT-COMPUTER. IBM-370.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     COPY "jppaprt.sl".
000690     COPY "jppacfg.sl".
000700     COPY "jppanot.sl".
000710     COPY "jpparpt.sl".
000720     COPY "jppaver.sl".
000730     COPY "jppasgv.sl".
000740     COPY "jpparep.sl".
000750     COPY "jpparec.sl".
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790     COPY "jppaprt.fd".
000800     COPY "jppacfg.fd".
000810     COPY "jppanot.fd".
000820     COPY "jpparpt.fd".
000830     COPY "jppaver.fd".
000840     COPY "jppasgv.fd".
000850     COPY "jpparep.fd".
000860     COPY "jpparec.fd".
000870
000880 WORKING-STORAGE SECTION.
000890     COPY "magswt.cpy".
000900
000910 77  STATUS-JPPAPRT             PIC XX.
000920 77  STATUS-JPPACFG             PIC XX.
000930 77  STATUS-JPPANOT             PIC XX.
000940 77  STATUS-JPPARPT             PIC XX.
000950 77  STATUS-JPPAVER             PIC XX.
000960 77  STATUS-JPPASGV             PIC XX.
000970 77  STATUS-JPPAREP             PIC XX.
000980 77  STATUS-JPPAREC             PIC XX.
000990
001000 77  FILLER                     PIC 9 VALUE 0.
001010     88  WS-FINE-PRT                 VALUE 1, FALSE 0.
001020 77  FILLER                     PIC 9 VALUE 0.
001030     88  WS-FINE-NOT                 VALUE 1, FALSE 0.
001040 77  FILLER                     PIC 9 VALUE 0.
001050     88  WS-FINE-RPT                 VALUE 1, FALSE 0.
001060 77  FILLER                     PIC 9 VALUE 0.
001070     88  WS-FINE-VER                 VALUE 1, FALSE 0.
001080 77  FILLER                     PIC 9 VALUE 0.
001090     88  WS-FINE-SGV                 VALUE 1, FALSE 0.
001100 77  FILLER                     PIC 9 VALUE 0.
001110     88  WS-TROVATA-RICEVUTA         VALUE 1, FALSE 0.
001120 77  FILLER                     PIC 9 VALUE 0.
001130     88  WS-INVIO-RIUSCITO           VALUE 1, FALSE 0.
001140 77  FILLER                     PIC 9 VALUE 0.
001150     88  WS-RITENTARE                VALUE 1, FALSE 0.
001160 77  FILLER                     PIC 9 VALUE 0.
001170     88  WS-CHECKPOINT-TOCCATO       VALUE 1, FALSE 0.
001180
001190*--- COSTANTI LOCALI AL PASSO DI INVIO --------------------------*
001200 78  78-MAX-RIGHE-DOMINIO       VALUE 1000.
001210 78  78-MAX-ACCERTAMENTI        VALUE 200.
001220 78  78-LUNG-RIGA-GREZZA        VALUE 2000.
001230
001240*--- CONTATORI DI LAVORO (TUTTI COMP, STANDARD DI REPARTO) ---*
001250 01  WS-CONTATORI.
001260     05  WS-TOT-PARTIZIONI          PIC 9(04)   COMP VALUE 0.
001270     05  WS-TOT-PARTIZIONI-X  REDEFINES WS-TOT-PARTIZIONI
001280                                 PIC X(02).
001290     05  WS-CONTA-RIGHE-LETTE       PIC 9(08)   COMP VALUE 0.
001300     05  WS-CONTA-RIGHE-SCRITTE     PIC 9(08)   COMP VALUE 0.
001310     05  WS-CONTA-RIGHE-SCRITTE-X  REDEFINES
001320             WS-CONTA-RIGHE-SCRITTE  PIC X(04).
001330     05  WS-CONTA-OK                PIC 9(08)   COMP VALUE 0.
001340     05  WS-CONTA-KO                PIC 9(08)   COMP VALUE 0.
001350     05  WS-CONTA-SCARTATE          PIC 9(08)   COMP VALUE 0.
001360     05  WS-NUM-RICEVUTE-DOM        PIC 9(04)   COMP VALUE 0.
001370     05  WS-NUM-ACCERTAMENTI        PIC 9(04)   COMP VALUE 0.
001380     05  WS-IDX-RIC                 PIC 9(04)   COMP VALUE 0.
001390     05  WS-IDX-RIC-2               PIC 9(04)   COMP VALUE 0.
001400     05  WS-IDX-ACC                 PIC 9(04)   COMP VALUE 0.
001410     05  WS-IDX-CAR                 PIC 9(04)   COMP VALUE 0.
001420     05  WS-TENTATIVO               PIC 9(02)   COMP VALUE 0.
001430     05  WS-ATTESA-SEC              PIC 9(04)   COMP VALUE 2.
001440     05  WS-CONTATORE-FILE          PIC 9(02)   COMP VALUE 0.
001450     05  WS-LEN-RIGA-REPORT         PIC 9(04)   COMP VALUE 0.
001460     05  WS-LEN-CAMPO               PIC 9(04)   COMP VALUE 0.
001470     05  WS-LEN-CONTAB              PIC 9(05)   COMP VALUE 0.
001480     05  WS-PUNTATORE                PIC 9(05)   COMP VALUE 1.
001490
001500*--- DATA/ORA DI ESECUZIONE (USATE NEL NOME DEL REPORT) ---------*
001510 01  WS-DATA-ESECUZIONE          PIC 9(08)  VALUE 0.
001520 01  WS-DATA-ESECUZIONE-R  REDEFINES WS-DATA-ESECUZIONE.
001530     05  WS-DE-AAAA              PIC 9(04).
001540     05  WS-DE-MM                PIC 9(02).
001550     05  WS-DE-GG                PIC 9(02).
001560
001570 01  WS-ORA-ESECUZIONE           PIC 9(08)  VALUE 0.
001580 01  WS-ORA-ESECUZIONE-R  REDEFINES WS-ORA-ESECUZIONE.
001590     05  WS-OE-HH                PIC 9(02).
001600     05  WS-OE-MM                PIC 9(02).
001610     05  WS-OE-SS                PIC 9(02).
001620     05  WS-OE-CC                PIC 9(02).
001630
001640*--- NOME DINAMICO DEL FILE DI REPORT (SELECT DI JPPAREP) -------*
001650 01  WS-NOME-FILE-REPORT        PIC X(60)  VALUE SPACES.
001660 01  WS-NOME-ZIP-REPORT         PIC X(60)  VALUE SPACES.
001670
001680*--- DOMINIO, CONNETTORE E CHECKPOINT CORRENTI ------------------*
001690 01  WS-DOMINIO-CORRENTE         PIC X(35)  VALUE SPACES.
001700 01  WS-CONNETTORE-CORRENTE      PIC X(255) VALUE SPACES.
001710 01  WS-CHECKPOINT-PRESENTE      PIC X(01)  VALUE "N".
001720 01  WS-CHECKPOINT-ATTUALE       PIC X(26)  VALUE SPACES.
001730 01  WS-MAX-DATA-RICEVUTA        PIC X(26)  VALUE SPACES.
001740
001750*--- TABELLA RICEVUTE DI UNA PARTIZIONE (SOLO CAMPI CHIAVE) ---*
001760*    IL CORPO XML NON VIENE TENUTO IN MEMORIA: VIENE RICARICATO
001770*    DA JPPARPT RECORD PER RECORD SUBITO PRIMA DELL'INVIO (VEDI
001780*    4516-RICARICA-RICEVUTA), COSI' COME GIA' FA MAGTESTA PER LA
001790*    RICERCA DELLE RICEVUTE DI TESTATA.
001800 01  WS-TAB-RICEVUTE.
001810     05  WS-ELEM-RICEVUTA OCCURS 1000 TIMES
001820                           INDEXED BY WS-IX-RIC.
001830         10  WS-TAB-ID-RPT          PIC S9(18).
001840         10  WS-TAB-ID-VERSAMENTO   PIC S9(18).
001850         10  WS-TAB-IUV             PIC X(35).
001860         10  WS-TAB-CCP             PIC X(35).
001870         10  WS-TAB-DATA-MSG        PIC X(26).
001880         10  WS-TAB-ESITO-SCRITTO   PIC 9        VALUE 0.
001890
001900*--- TABELLA DI APPOGGIO PER L'ORDINAMENTO (BUBBLE SORT) --------*
001910 01  WS-RICEVUTA-TEMP.
001920     05  WS-TMP-ID-RPT              PIC S9(18).
001930     05  WS-TMP-ID-VERSAMENTO       PIC S9(18).
001940     05  WS-TMP-IUV                 PIC X(35).
001950     05  WS-TMP-CCP                 PIC X(35).
001960     05  WS-TMP-DATA-MSG            PIC X(26).
001970     05  WS-TMP-ESITO-SCRITTO       PIC 9.
001980
001990*--- TABELLA DEGLI ACCERTAMENTI DI UNA SINGOLA RICEVUTA ---------*
002000 01  WS-TAB-ACCERTAMENTI.
002010     05  WS-ELEM-ACCERTAMENTO OCCURS 200 TIMES
002020                           INDEXED BY WS-IX-ACC.
002030         10  WS-ACC-ANNO            PIC X(04).
002040         10  WS-ACC-CODICE          PIC X(35).
002050         10  WS-ACC-DESCRIZIONE     PIC X(4000).
002060         10  WS-ACC-IMPORTO         PIC S9(13)V9(02) COMP-3.
002070
002080*--- RISULTATO DI UN TENTATIVO DI INVIO -------------------------*
002090 01  WS-ESITO-INVIO.
002100     05  WS-ESITO-COD               PIC X(10)  VALUE SPACES.
002110         88  WS-ESITO-INVIO-OK          VALUE "OK".
002120     05  WS-TIPO-ERRORE             PIC X(02)  VALUE SPACES.
002130         88  WS-ERRORE-COMUNICAZIONE    VALUE "SC".
002140         88  WS-ERRORE-PROGRAMMAZIONE   VALUE "PG".
002150     05  WS-WARNING-MSG             PIC X(500) VALUE SPACES.
002160     05  WS-ERROR-MSG               PIC X(500) VALUE SPACES.
002170
002180*--- BASE64 DELLA RICEVUTA CORRENTE E AREE DI APPOGGIO ----------*
002190 01  WS-RICEVUTA-B64             PIC X(32000) VALUE SPACES.
002200 01  WS-LEN-RICEVUTA-B64         PIC 9(08)  COMP VALUE 0.
002210
002220*--- CAMPI DI LAVORO PER LA PARSIFICAZIONE DELLA CONTABILITA' ---*
002230 01  WS-CAMPO-GREZZO             PIC X(2000) VALUE SPACES.
002240 01  WS-CHUNK-CORRENTE           PIC X(2000) VALUE SPACES.
002250 01  WS-CHIAVE-CERCATA           PIC X(20)   VALUE SPACES.
002260 01  WS-VALORE-ESTRATTO          PIC X(40)   VALUE SPACES.
002270 01  WS-CONTAB-MALFORMATA        PIC X(01)   VALUE "N".
002280     88  WS-CONTAB-KO                VALUE "S".
002290 01  WS-VALORE-ANNO              PIC X(10)   VALUE SPACES.
002300 01  WS-VALORE-CAPITOLO          PIC X(35)   VALUE SPACES.
002310 01  WS-VALORE-IMPORTO           PIC X(20)   VALUE SPACES.
002320 01  WS-IMPORTO-INTERO           PIC 9(13)   VALUE 0.
002330 01  WS-IMPORTO-DECIMALE         PIC 9(02)   VALUE 0.
002340
002350*--- CAMPI DI LAVORO PER L'ESCAPING CSV (RFC4180) ---------------*
002360 01  WS-RIGA-CSV                 PIC X(3990) VALUE SPACES.
002370 01  WS-CAMPO-DA-SCRIVERE        PIC X(500)  VALUE SPACES.
002380 01  WS-CAMPO-ESCAPATO           PIC X(550)  VALUE SPACES.
002390 01  WS-NECESSITA-QUOTING        PIC X(01)   VALUE "N".
002400     88  WS-SERVE-QUOTING            VALUE "S".
002410 01  WS-CONTA-SPECIALI           PIC 9(04)   COMP VALUE 0.
002420 01  WS-UN-CARATTERE             PIC X(01)   VALUE SPACE.
002430
002440*--- VISTA DI COMODO SUL CONTATORE TENTATIVI, SOLO USO DIAGNOSTICO
002450 01  WS-TENTATIVO-R  REDEFINES WS-TENTATIVO.
002460     05  FILLER                     PIC 9.
002470     05  WS-TENTATIVO-UNITA          PIC 9.
002480
002490******************************************************************
002500 PROCEDURE DIVISION.
002510
002520 DECLARATIVES.
002530***---
002540 JPPAPRT-ERR SECTION.
002550     USE AFTER ERROR PROCEDURE ON JPPAPRT.
002560     EVALUATE STATUS-JPPAPRT
002570         WHEN "35" CONTINUE
002580         WHEN OTHER DISPLAY "MAGINVIA - JPPAPRT STATUS "
002590             STATUS-JPPAPRT
002600     END-EVALUATE.
002610
002620***---
002630 JPPACFG-ERR SECTION.
002640     USE AFTER ERROR PROCEDURE ON JPPACFG.
002650     EVALUATE STATUS-JPPACFG
002660         WHEN "23" DISPLAY "MAGINVIA - DOMINIO NON IN JPPACFG!"
002670         WHEN OTHER DISPLAY "MAGINVIA - JPPACFG STATUS "
002680             STATUS-JPPACFG
002690     END-EVALUATE.
002700
002710***---
002720 JPPANOT-ERR SECTION.
002730     USE AFTER ERROR PROCEDURE ON JPPANOT.
002740     EVALUATE STATUS-JPPANOT
002750         WHEN "35" CONTINUE
002760         WHEN OTHER DISPLAY "MAGINVIA - JPPANOT STATUS "
002770             STATUS-JPPANOT
002780     END-EVALUATE.
002790
002800***---
002810 JPPARPT-ERR SECTION.
002820     USE AFTER ERROR PROCEDURE ON JPPARPT.
002830     EVALUATE STATUS-JPPARPT
002840         WHEN "35" CONTINUE
002850         WHEN OTHER DISPLAY "MAGINVIA - JPPARPT STATUS "
002860             STATUS-JPPARPT
002870     END-EVALUATE.
002880
002890***---
002900 JPPAVER-ERR SECTION.
002910     USE AFTER ERROR PROCEDURE ON JPPAVER.
002920     EVALUATE STATUS-JPPAVER
002930         WHEN "35" CONTINUE
002940         WHEN OTHER DISPLAY "MAGINVIA - JPPAVER STATUS "
002950             STATUS-JPPAVER
002960     END-EVALUATE.
002970
002980***---
002990 JPPASGV-ERR SECTION.
003000     USE AFTER ERROR PROCEDURE ON JPPASGV.
003010     EVALUATE STATUS-JPPASGV
003020         WHEN "35" CONTINUE
003030         WHEN OTHER DISPLAY "MAGINVIA - JPPASGV STATUS "
003040             STATUS-JPPASGV
003050     END-EVALUATE.
003060
003070***---
003080 JPPAREP-ERR SECTION.
003090     USE AFTER ERROR PROCEDURE ON JPPAREP.
003100     DISPLAY "MAGINVIA - JPPAREP STATUS " STATUS-JPPAREP.
003110
003120***---
003130 JPPAREC-ERR SECTION.
003140     USE AFTER ERROR PROCEDURE ON JPPAREC.
003150     EVALUATE STATUS-JPPAREC
003160         WHEN "35" CONTINUE
003170         WHEN OTHER DISPLAY "MAGINVIA - JPPAREC STATUS "
003180             STATUS-JPPAREC
003190     END-EVALUATE.
003200 END DECLARATIVES.
003210
003220***---
003230 1000-MAIN-PRG.
003240     PERFORM 2000-INIT.
003250     PERFORM 3000-OPEN-FILES.
003260     IF WS-TUTTO-OK
003270         PERFORM 4000-ELABORA-PARTIZIONI THRU 4000-EXIT
003280     END-IF.
003290     PERFORM 6000-SCRIVI-RIEPILOGO THRU 6000-EXIT.
003300     PERFORM 9000-CLOSE-FILES.
003310     PERFORM 9900-EXIT-PGM.
003320
003330***---
003340 2000-INIT.
003350     SET WS-TUTTO-OK TO TRUE.
003360     MOVE 0 TO WS-TOT-PARTIZIONI WS-CONTA-RIGHE-LETTE
003370               WS-CONTA-RIGHE-SCRITTE WS-CONTA-OK WS-CONTA-KO
003380               WS-CONTA-SCARTATE.
003390     ACCEPT WS-DATA-ESECUZIONE FROM DATE YYYYMMDD.
003400     ACCEPT WS-ORA-ESECUZIONE  FROM TIME.
003410     DISPLAY "MAGINVIA - INIZIO INVIO NOTIFICHE MAGGIOLI JPPA - "
003420         WS-DE-GG "/" WS-DE-MM "/" WS-DE-AAAA.
003430
003440***---
003450 3000-OPEN-FILES.
003460     OPEN INPUT JPPAPRT.
003470     IF STATUS-JPPAPRT NOT = "00" AND STATUS-JPPAPRT NOT = "35"
003480         SET WS-TUTTO-OK TO FALSE
003490         DISPLAY "MAGINVIA - ERRORE APERTURA JPPAPRT STATUS "
003500             STATUS-JPPAPRT
003510     END-IF.
003520     OPEN I-O JPPACFG.
003530     IF STATUS-JPPACFG NOT = "00"
003540         SET WS-TUTTO-OK TO FALSE
003550         DISPLAY "MAGINVIA - ERRORE APERTURA JPPACFG STATUS "
003560             STATUS-JPPACFG
003570     END-IF.
003580     OPEN EXTEND JPPAREC.
003590     IF STATUS-JPPAREC = "35"
003600         OPEN OUTPUT JPPAREC
003610         CLOSE       JPPAREC
003620         OPEN EXTEND JPPAREC
003630     END-IF.
003640
003650***---
003660 4000-ELABORA-PARTIZIONI.
003670     SET WS-FINE-PRT TO FALSE.
003680     PERFORM 4010-LEGGI-PARTIZIONE THRU 4010-EXIT
003690         UNTIL WS-FINE-PRT.
003700 4000-EXIT.
003710     EXIT.
003720
003730***---
003740 4010-LEGGI-PARTIZIONE.
003750     READ JPPAPRT NEXT RECORD
003760         AT END
003770             SET WS-FINE-PRT TO TRUE
003780         NOT AT END
003790             MOVE PRT-TOT-PARTIZIONI TO WS-TOT-PARTIZIONI
003800             PERFORM 4100-ELABORA-DOMINIO THRU 4100-EXIT
003810     END-READ.
003820 4010-EXIT.
003830     EXIT.
003840
003850***---
003860*    ELABORAZIONE DI UN SINGOLO DOMINIO (= UNA PARTIZIONE).
003870 4100-ELABORA-DOMINIO.
003880     MOVE PRT-COD-DOMINIO     TO WS-DOMINIO-CORRENTE.
003890     MOVE SPACES              TO WS-MAX-DATA-RICEVUTA.
003900     SET WS-CHECKPOINT-TOCCATO TO FALSE.
003910     MOVE 0 TO WS-NUM-RICEVUTE-DOM.
003920     DISPLAY "MAGINVIA - PARTIZIONE " PRT-NUM-PARTIZIONE
003930         " DI " PRT-TOT-PARTIZIONI " DOMINIO "
003940         WS-DOMINIO-CORRENTE.
003950     PERFORM 4150-LEGGI-CONFIG-DOMINIO THRU 4150-EXIT.
003960     PERFORM 3900-APRI-REPORT THRU 3900-EXIT.
003970     PERFORM 4200-CARICA-RICEVUTE THRU 4200-EXIT.
003980     IF WS-NUM-RICEVUTE-DOM > 0
003990         PERFORM 4300-ORDINA-RICEVUTE THRU 4300-EXIT
004000         PERFORM 4400-ELABORA-RICEVUTA THRU 4400-EXIT
004010             VARYING WS-IDX-RIC FROM 1 BY 1
004020             UNTIL WS-IDX-RIC > WS-NUM-RICEVUTE-DOM
004030     ELSE
004040         DISPLAY "MAGINVIA - NESSUNA RICEVUTA IN CODA PER IL "
004050             "DOMINIO " WS-DOMINIO-CORRENTE
004060     END-IF.
004070     PERFORM 4900-CHIUDI-REPORT THRU 4900-EXIT.
004080     PERFORM 4950-AGGIORNA-CHECKPOINT THRU 4950-EXIT.
004090 4100-EXIT.
004100     EXIT.
004110
004120***---
004130*    LETTURA DELLA RIGA DI CONFIGURAZIONE DEL DOMINIO (CONNETTORE
004140*    E CHECKPOINT).  SE IL DOMINIO NON ESISTE PIU' IN JPPACFG SI
004150*    TRATTA DI UN ERRORE DI CONFIGURAZIONE NON RECUPERABILE (COME
004160*    DA REGOLA DI BUSINESS: LA FONTE NON LO VERIFICA NEPPURE).
004170 4150-LEGGI-CONFIG-DOMINIO.
004180     MOVE WS-DOMINIO-CORRENTE TO JCF-COD-DOMINIO.
004190     READ JPPACFG
004200         KEY IS JCF-COD-DOMINIO
004210         INVALID KEY
004220             DISPLAY "MAGINVIA - *** DOMINIO " WS-DOMINIO-CORRENTE
004230                 " ASSENTE DA JPPACFG, CONFIGURAZIONE NON VALIDA "
004240                 "***"
004250             MOVE SPACES TO WS-CONNETTORE-CORRENTE
004260             MOVE "N"     TO WS-CHECKPOINT-PRESENTE
004270         NOT INVALID KEY
004280             MOVE JCF-CONNETTORE      TO WS-CONNETTORE-CORRENTE
004290             MOVE JCF-FL-CHECKPOINT   TO WS-CHECKPOINT-PRESENTE
004300             MOVE JCF-DATA-ULTIMA-RT  TO WS-CHECKPOINT-ATTUALE
004310     END-READ.
004320 4150-EXIT.
004330     EXIT.
004340
004350***---
004360*    COSTRUZIONE DEL NOME DEL REPORT ZIP/CSV.  IL CONTATORE DI
004370*    SERVIZIO PARTE DA ZERO E VIENE PORTATO A 2 PRIMA DI COMPORRE
004380*    IL NOME DEL FILE ZIP, POI RIUSATO COSI' COM'E' (SEMPRE A 2)
004390*    PER COMPORRE IL NOME DELLA VOCE CSV CONTENUTA NELLO ZIP: SU
004400*    UN'APERTURA NUOVA DI REPORT IL SUFFISSO RISULTA QUINDI
004410*    SEMPRE "2" IN ENTRAMBI I NOMI. NON TOCCARE QUESTA LOGICA
004420*    SENZA AVER RILETTO GVP-0155.
004430 3900-APRI-REPORT.
004440     MOVE 0 TO WS-CONTATORE-FILE.
004450     ADD 1 TO WS-CONTATORE-FILE.
004451     ADD 1 TO WS-CONTATORE-FILE.
004452*    NOTA: IL CONTATORE NON VIENE TOCCATO UN'ALTRA VOLTA PRIMA
004453*    DELLA STRING DELLA VOCE CSV - E' VOLUTO, VEDI BANNER SOPRA.
004460     STRING "GOVPAY_" DELIMITED BY SIZE
004470            WS-DOMINIO-CORRENTE DELIMITED BY SPACE
004480            "_" DELIMITED BY SIZE
004490            WS-DE-GG WS-DE-MM WS-DE-AAAA
004500                WS-OE-HH WS-OE-MM WS-OE-SS WS-OE-CC
004510                DELIMITED BY SIZE
004520            "_" DELIMITED BY SIZE
004530            WS-CONTATORE-FILE DELIMITED BY SIZE
004540            ".zip" DELIMITED BY SIZE
004550       INTO WS-NOME-ZIP-REPORT.
004570     STRING "GOVPAY_" DELIMITED BY SIZE
004580            WS-DOMINIO-CORRENTE DELIMITED BY SPACE
004590            "_" DELIMITED BY SIZE
004600            WS-DE-GG WS-DE-MM WS-DE-AAAA
004610                WS-OE-HH WS-OE-MM WS-OE-SS WS-OE-CC
004620                DELIMITED BY SIZE
004630            "_" DELIMITED BY SIZE
004640            WS-CONTATORE-FILE DELIMITED BY SIZE
004650            ".csv" DELIMITED BY SIZE
004660       INTO WS-NOME-FILE-REPORT.
004670     DISPLAY "MAGINVIA - APERTURA REPORT " WS-NOME-ZIP-REPORT
004680         " / VOCE " WS-NOME-FILE-REPORT.
004690     OPEN OUTPUT JPPAREP.
004700     IF STATUS-JPPAREP NOT = "00"
004710         DISPLAY "MAGINVIA - ERRORE APERTURA REPORT STATUS "
004720             STATUS-JPPAREP
004730     END-IF.
004740     MOVE "idDominio,iuv,cpp,esito,warnings,errors"
004750       TO REP-TESTO.
004760     MOVE 40 TO WS-LEN-RIGA-REPORT.
004770     WRITE REP-RECORD-RIEPILOGO.
004780 3900-EXIT.
004790     EXIT.
004800
004810***---
004820*    LETTURA DI TUTTE LE RICEVUTE IN CODA PER QUESTO DOMINIO
004830*    (LETTURA UNICA, NON A FINESTRE, COME DA SPECIFICA DEL PASSO).
004840 4200-CARICA-RICEVUTE.
004850     SET WS-FINE-NOT TO FALSE.
004860     OPEN INPUT JPPANOT.
004870     PERFORM 4210-LEGGI-NOTIFICA THRU 4210-EXIT
004880         UNTIL WS-FINE-NOT.
004890     CLOSE JPPANOT.
004900 4200-EXIT.
004910     EXIT.
004920
004930***---
004940 4210-LEGGI-NOTIFICA.
004950     READ JPPANOT NEXT RECORD
004960         AT END
004970             SET WS-FINE-NOT TO TRUE
004980         NOT AT END
004990             ADD 1 TO WS-CONTA-RIGHE-LETTE
005000             IF JNO-COD-DOMINIO = WS-DOMINIO-CORRENTE
005010                 PERFORM 4220-CARICA-DATI-RPT THRU 4220-EXIT
005020             END-IF
005030     END-READ.
005040 4210-EXIT.
005050     EXIT.
005060
005070***---
005080*    PER LA RICEVUTA IN CODA, RICUPERA I CAMPI CHIAVE DA JPPARPT
005090*    (RISCANSIONE SEQUENZIALE, LA STESSA TECNICA GIA' USATA DA
005100*    MAGTESTA PER LA VERIFICA DEL CHECKPOINT).
005110 4220-CARICA-DATI-RPT.
005120     SET WS-TROVATA-RICEVUTA TO FALSE.
005130     SET WS-FINE-RPT TO FALSE.
005140     OPEN INPUT JPPARPT.
005150     PERFORM 4225-CERCA-RPT THRU 4225-EXIT
005160         UNTIL WS-FINE-RPT OR WS-TROVATA-RICEVUTA.
005170     CLOSE JPPARPT.
005180     IF WS-TROVATA-RICEVUTA
005190         AND WS-NUM-RICEVUTE-DOM < 78-MAX-RIGHE-DOMINIO
005200         ADD 1 TO WS-NUM-RICEVUTE-DOM
005210         SET WS-IX-RIC TO WS-NUM-RICEVUTE-DOM
005220         MOVE RPT-ID            TO WS-TAB-ID-RPT(WS-IX-RIC)
005230         MOVE RPT-ID-VERSAMENTO TO WS-TAB-ID-VERSAMENTO(WS-IX-RIC)
005240         MOVE RPT-IUV           TO WS-TAB-IUV(WS-IX-RIC)
005250         MOVE RPT-CCP           TO WS-TAB-CCP(WS-IX-RIC)
005260         MOVE RPT-DATA-MSG-RICEVUTA TO WS-TAB-DATA-MSG(WS-IX-RIC)
005270         MOVE 0                 TO WS-TAB-ESITO-SCRITTO(WS-IX-RIC)
005280     ELSE
005290         IF NOT WS-TROVATA-RICEVUTA
005300             DISPLAY "MAGINVIA - *** RICEVUTA " JNO-ID-RPT
005310                 " NON TROVATA IN JPPARPT, SALTATA ***"
005320         ELSE
005330             DISPLAY "MAGINVIA - *** LIMITE DI "
005340                 78-MAX-RIGHE-DOMINIO
005350                 " RICEVUTE PER DOMINIO RAGGIUNTO, SCARTO LE "
005360                 "ECCEDENTI ***"
005370         END-IF
005380     END-IF.
005390 4220-EXIT.
005400     EXIT.
005410
005420***---
005430 4225-CERCA-RPT.
005440     READ JPPARPT NEXT RECORD
005450         AT END
005460             SET WS-FINE-RPT TO TRUE
005470         NOT AT END
005480             IF RPT-ID = JNO-ID-RPT
005490                 SET WS-TROVATA-RICEVUTA TO TRUE
005500             END-IF
005510     END-READ.
005520 4225-EXIT.
005530     EXIT.
005540
005550***---
005560*    ORDINAMENTO DELLE RICEVUTE DEL DOMINIO PER DATA/ORA DI
005570*    RICEZIONE CRESCENTE.  LE TIMESTAMP SONO IN FORMATO ISO-8601
005580*    A LARGHEZZA FISSA, QUINDI IL CONFRONTO ALFABETICO COINCIDE
005590*    COL CONFRONTO CRONOLOGICO.  TABELLA PICCOLA (MASSIMO 1000
005600*    ELEMENTI): BUBBLE SORT IN MEMORIA, NESSUN BISOGNO DI SORT
005610*    DI SISTEMA PER UN COSI' BASSO NUMERO DI RIGHE.
005620 4300-ORDINA-RICEVUTE.
005630     PERFORM 4310-PASSATA-ESTERNA THRU 4310-EXIT
005640         VARYING WS-IDX-RIC FROM 1 BY 1
005650         UNTIL WS-IDX-RIC >= WS-NUM-RICEVUTE-DOM.
005660 4300-EXIT.
005670     EXIT.
005680
005690***---
005700 4310-PASSATA-ESTERNA.
005710     PERFORM 4320-CONFRONTA-COPPIA THRU 4320-EXIT
005720         VARYING WS-IDX-RIC-2 FROM 1 BY 1
005730         UNTIL WS-IDX-RIC-2 > WS-NUM-RICEVUTE-DOM - WS-IDX-RIC.
005740 4310-EXIT.
005750     EXIT.
005760
005770***---
005780 4320-CONFRONTA-COPPIA.
005790     IF WS-TAB-DATA-MSG(WS-IDX-RIC-2)
005800             > WS-TAB-DATA-MSG(WS-IDX-RIC-2 + 1)
005810         PERFORM 4325-SCAMBIA-ELEMENTI THRU 4325-EXIT
005820     END-IF.
005830 4320-EXIT.
005840     EXIT.
005850
005860***---
005870 4325-SCAMBIA-ELEMENTI.
005880     MOVE WS-ELEM-RICEVUTA(WS-IDX-RIC-2)     TO WS-RICEVUTA-TEMP.
005890     MOVE WS-ELEM-RICEVUTA(WS-IDX-RIC-2 + 1)
005900         TO WS-ELEM-RICEVUTA(WS-IDX-RIC-2).
005910     MOVE WS-RICEVUTA-TEMP
005920         TO WS-ELEM-RICEVUTA(WS-IDX-RIC-2 + 1).
005930 4325-EXIT.
005940     EXIT.
005950
005960***---
005970*    ELABORAZIONE DI UNA SINGOLA RICEVUTA: COSTRUZIONE DEGLI
005980*    ACCERTAMENTI, INVIO CON RETRY, SCRITTURA DELLA RIGA CSV E
005990*    AGGIORNAMENTO DEL MASSIMO DI DOMINIO.
006000 4400-ELABORA-RICEVUTA.
006010     MOVE "N" TO WS-CONTAB-MALFORMATA.
006020     MOVE 0 TO WS-NUM-ACCERTAMENTI.
006030     PERFORM 4500-COSTRUISCI-ACCERTAMENTI THRU 4500-EXIT.
006040     IF WS-CONTAB-KO
006050         ADD 1 TO WS-CONTA-SCARTATE
006060         DISPLAY "MAGINVIA - *** CONTABILITA' MALFORMATA, "
006070             "RICEVUTA " WS-TAB-ID-RPT(WS-IDX-RIC) " SCARTATA "
006080             "(NESSUNA RIGA NEL REPORT) ***"
006090     ELSE
006100         PERFORM 4516-RICARICA-RICEVUTA THRU 4516-EXIT.
006110         PERFORM 4600-INVIA-CON-RETRY THRU 4600-EXIT.
006120         IF WS-INVIO-RIUSCITO
006130             PERFORM 4700-SCRIVI-RIGA-CSV THRU 4700-EXIT
006140             IF NOT WS-CHECKPOINT-TOCCATO
006150                 OR WS-TAB-DATA-MSG(WS-IDX-RIC) >
006160                     WS-MAX-DATA-RICEVUTA
006170                 MOVE WS-TAB-DATA-MSG(WS-IDX-RIC)
006180                     TO WS-MAX-DATA-RICEVUTA
006190                 SET WS-CHECKPOINT-TOCCATO TO TRUE
006200             END-IF
006210         ELSE
006211             DISPLAY "MAGINVIA - *** RITENTATIVI ESAURITI, "
006212                 "RICEVUTA " WS-TAB-ID-RPT(WS-IDX-RIC)
006213                 " ESCLUSA DAL REPORT ***"
006214         END-IF
006220     END-IF.
006230 4400-EXIT.
006240     EXIT.
006250
006260***---
006270*    COSTRUZIONE DELLA LISTA DI ACCERTAMENTI DELLA RICEVUTA
006280*    CORRENTE: PER OGNI SINGOLO VERSAMENTO DEL VERSAMENTO
006290*    COLLEGATO, PARSIFICA LA CONTABILITA' JSON (CAMPO "QUOTE").
006300 4500-COSTRUISCI-ACCERTAMENTI.
006310     SET WS-FINE-SGV TO FALSE.
006320     OPEN INPUT JPPASGV.
006330     PERFORM 4505-LEGGI-SGV THRU 4505-EXIT
006340         UNTIL WS-FINE-SGV OR WS-CONTAB-KO.
006350     CLOSE JPPASGV.
006360 4500-EXIT.
006370     EXIT.
006380
006390***---
006400 4505-LEGGI-SGV.
006410     READ JPPASGV NEXT RECORD
006420         AT END
006430             SET WS-FINE-SGV TO TRUE
006440         NOT AT END
006450             IF SGV-ID-VERSAMENTO =
006460                     WS-TAB-ID-VERSAMENTO(WS-IDX-RIC)
006470                 AND SGV-LEN-CONTABILITA > 0
006480                 PERFORM 4510-PARSIFICA-CONTABILITA THRU 4510-EXIT
006490             END-IF
006500     END-READ.
006510 4505-EXIT.
006520     EXIT.
006530
006540***---
006550*    ESTRATTORE SU MISURA PER LA FORMA FISSA DEL JSON DI
006560*    CONTABILITA':  {"quote":[{"annoEsercizio":N,"capitolo":"X",
006570*    "importo":N.NN}, ...]}.  NON E' UN PARSER JSON GENERALE, MA
006580*    SOLO CIO' CHE SERVE PER QUESTO UNICO TRACCIATO.  LA STRINGA
006590*    VIENE SPEZZATA SUL CARATTERE "}" CHE CHIUDE OGNI ELEMENTO
006600*    DELL'ARRAY "QUOTE"; UN PEZZO CHE NON CONTIENE LA CHIAVE
006610*    "annoEsercizio" NON E' UNA QUOTA E VIENE IGNORATO.
006620 4510-PARSIFICA-CONTABILITA.
006630     MOVE SGV-LEN-CONTABILITA TO WS-LEN-CONTAB.
006640     MOVE 1 TO WS-PUNTATORE.
006650     SET WS-FINE-FILE TO FALSE.
006660     PERFORM 4511-SPEZZA-QUOTA THRU 4511-EXIT
006670         UNTIL WS-FINE-FILE OR WS-CONTAB-KO
006680             OR WS-PUNTATORE > WS-LEN-CONTAB.
006690 4510-EXIT.
006700     EXIT.
006710
006720***---
006730 4511-SPEZZA-QUOTA.
006740     MOVE SPACES TO WS-CHUNK-CORRENTE.
006750     UNSTRING SGV-CONTABILITA(1:WS-LEN-CONTAB)
006760         DELIMITED BY "}"
006770         INTO WS-CHUNK-CORRENTE
006780         WITH POINTER WS-PUNTATORE
006790         ON OVERFLOW SET WS-FINE-FILE TO TRUE
006800     END-UNSTRING.
006810     INSPECT WS-CHUNK-CORRENTE TALLYING WS-CONTA-SPECIALI
006820         FOR ALL "annoEsercizio".
006830     IF WS-CONTA-SPECIALI > 0
006840         AND WS-NUM-ACCERTAMENTI < 78-MAX-ACCERTAMENTI
006850         PERFORM 4515-ESTRAI-QUOTA THRU 4515-EXIT
006860     END-IF.
006870     MOVE 0 TO WS-CONTA-SPECIALI.
006880 4511-EXIT.
006890     EXIT.
006900
006910***---
006920*    ESTRAZIONE DEI TRE CAMPI DI UNA QUOTA DAL PEZZO DI JSON
006930*    ISOLATO DA 4511.  OGNI CAMPO MANCANTE RENDE LA CONTABILITA'
006940*    MALFORMATA (REGOLA DI BUSINESS: ERRORE FATALE PER LA
006950*    RICEVUTA CORRENTE, NON PER L'INTERO DOMINIO).
006960 4515-ESTRAI-QUOTA.
006970     MOVE WS-CHUNK-CORRENTE TO WS-CAMPO-GREZZO.
006980     MOVE "annoEsercizio"   TO WS-CHIAVE-CERCATA.
006990     PERFORM 4730-ESTRAI-CAMPO THRU 4730-EXIT.
007000     MOVE WS-VALORE-ESTRATTO TO WS-VALORE-ANNO.
007010     MOVE "capitolo"         TO WS-CHIAVE-CERCATA.
007020     PERFORM 4730-ESTRAI-CAMPO THRU 4730-EXIT.
007030     MOVE WS-VALORE-ESTRATTO TO WS-VALORE-CAPITOLO.
007040     MOVE "importo"          TO WS-CHIAVE-CERCATA.
007050     PERFORM 4730-ESTRAI-CAMPO THRU 4730-EXIT.
007060     MOVE WS-VALORE-ESTRATTO TO WS-VALORE-IMPORTO.
007070     IF WS-VALORE-ANNO = SPACES
007080         OR WS-VALORE-CAPITOLO = SPACES
007090         OR WS-VALORE-IMPORTO = SPACES
007100         SET WS-CONTAB-KO TO TRUE
007110     ELSE
007120         ADD 1 TO WS-NUM-ACCERTAMENTI
007130         SET WS-IX-ACC TO WS-NUM-ACCERTAMENTI
007140         MOVE WS-VALORE-ANNO(1:4)   TO WS-ACC-ANNO(WS-IX-ACC)
007150         MOVE WS-VALORE-CAPITOLO    TO WS-ACC-CODICE(WS-IX-ACC)
007160         MOVE SGV-DESCRIZIONE(1:4000)
007170             TO WS-ACC-DESCRIZIONE(WS-IX-ACC)
007180         PERFORM 4517-COMPONI-IMPORTO THRU 4517-EXIT
007190         MOVE WS-IMPORTO-INTERO TO WS-ACC-IMPORTO(WS-IX-ACC)
007200         COMPUTE WS-ACC-IMPORTO(WS-IX-ACC) ROUNDED =
007210             WS-IMPORTO-INTERO + (WS-IMPORTO-DECIMALE / 100)
007220     END-IF.
007230 4515-EXIT.
007240     EXIT.
007250
007260***---
007270*    SCOMPONE IL TESTO GREZZO DELL'IMPORTO (ES. "1234.56") IN
007280*    PARTE INTERA E PARTE DECIMALE, PER EVITARE IL CLASSICO
007290*    PROBLEMA DI ALLINEAMENTO DI UN MOVE DI TESTO NUMERICO
007300*    DIRETTAMENTE SU UN CAMPO COMP-3.
007310 4517-COMPONI-IMPORTO.
007320     MOVE 0 TO WS-IMPORTO-INTERO WS-IMPORTO-DECIMALE.
007330     UNSTRING WS-VALORE-IMPORTO
007340         DELIMITED BY "."
007350         INTO WS-IMPORTO-INTERO WS-IMPORTO-DECIMALE
007360     END-UNSTRING.
007370 4517-EXIT.
007380     EXIT.
007390
007400***---
007410*    RICARICA DALLA RPT IL CORPO XML DELLA RICEVUTA CORRENTE,
007420*    SUBITO PRIMA DI CODIFICARLO IN BASE64 E SPEDIRLO: NON VIENE
007430*    TENUTO IN MEMORIA PER TUTTA LA DURATA DEL DOMINIO.
007440 4516-RICARICA-RICEVUTA.
007450     SET WS-TROVATA-RICEVUTA TO FALSE.
007460     SET WS-FINE-RPT TO FALSE.
007470     OPEN INPUT JPPARPT.
007480     PERFORM 4518-LEGGI-RPT-SINGOLA THRU 4518-EXIT
007490         UNTIL WS-FINE-RPT OR WS-TROVATA-RICEVUTA.
007500     CLOSE JPPARPT.
007510     IF WS-TROVATA-RICEVUTA
007520         CALL "GOVPB64" USING RPT-XML-RT RPT-LEN-XML-RT
007530             WS-RICEVUTA-B64 WS-LEN-RICEVUTA-B64
007540     ELSE
007550         MOVE SPACES TO WS-RICEVUTA-B64
007560         MOVE 0      TO WS-LEN-RICEVUTA-B64
007570     END-IF.
007580 4516-EXIT.
007590     EXIT.
007600
007610***---
007620 4518-LEGGI-RPT-SINGOLA.
007630     READ JPPARPT NEXT RECORD
007640         AT END
007650             SET WS-FINE-RPT TO TRUE
007660         NOT AT END
007670             IF RPT-ID = WS-TAB-ID-RPT(WS-IDX-RIC)
007680                 SET WS-TROVATA-RICEVUTA TO TRUE
007690             END-IF
007700     END-READ.
007710 4518-EXIT.
007720     EXIT.
007730
007740***---
007750*    INVIO DELLA NOTIFICA CON RITENTATIVO E BACKOFF ESPONENZIALE.
007760*    LA AUTENTICAZIONE (GOVPLOGIN) E LA CHIAMATA VERA E PROPRIA
007770*    (GOVPAPI) SONO GESTITE DALLA ROUTINE COMUNE DI COLLEGAMENTO
007780*    CON MAGGIOLI, GIA' IN USO PRESSO ALTRI PASSI GOVPAY: QUESTO
007790*    PROGRAMMA SI OCCUPA SOLO DELLA POLITICA DI RITENTATIVO.
007800 4600-INVIA-CON-RETRY.
007810     SET WS-INVIO-RIUSCITO TO FALSE.
007820     MOVE 2 TO WS-ATTESA-SEC.
007830     MOVE 0 TO WS-TENTATIVO.
007840     SET WS-RITENTARE TO TRUE.
007850     PERFORM 4610-TENTATIVO-INVIO THRU 4610-EXIT
007860         UNTIL WS-INVIO-RIUSCITO OR NOT WS-RITENTARE
007870             OR WS-TENTATIVO > 78-MAX-TENTATIVI.
007880 4600-EXIT.
007890     EXIT.
007900
007910***---
007920 4610-TENTATIVO-INVIO.
007930     ADD 1 TO WS-TENTATIVO.
007940     CALL "GOVPLOGIN" USING WS-DOMINIO-CORRENTE
007950         WS-CONNETTORE-CORRENTE WS-ESITO-INVIO.
007960     IF WS-ESITO-INVIO-OK
007970         CALL "GOVPAPI" USING WS-DOMINIO-CORRENTE
007980             WS-RICEVUTA-B64 WS-LEN-RICEVUTA-B64
007990             WS-TAB-ACCERTAMENTI WS-NUM-ACCERTAMENTI
008000             WS-ESITO-INVIO
008010     END-IF.
008020     IF WS-ESITO-INVIO-OK
008030         SET WS-INVIO-RIUSCITO TO TRUE
008040         ADD 1 TO WS-CONTA-OK
008050     ELSE
008060         IF WS-ERRORE-COMUNICAZIONE
008070             AND WS-TENTATIVO < 78-MAX-TENTATIVI
008080             DISPLAY "MAGINVIA - ERRORE DI COMUNICAZIONE, "
008090                 "TENTATIVO " WS-TENTATIVO " DI "
008100                 78-MAX-TENTATIVI ", ATTESA " WS-ATTESA-SEC
008110                 " SECONDI"
008120             CALL "GOVPSLEEP" USING WS-ATTESA-SEC
008130             COMPUTE WS-ATTESA-SEC = WS-ATTESA-SEC * 2
008140             IF WS-ATTESA-SEC > 78-ATTESA-MASSIMA-SEC
008150                 MOVE 78-ATTESA-MASSIMA-SEC TO WS-ATTESA-SEC
008160             END-IF
008170         ELSE
008180             SET WS-RITENTARE TO FALSE
008190             ADD 1 TO WS-CONTA-KO
008200             DISPLAY "MAGINVIA - *** INVIO FALLITO IN MODO "
008210                 "DEFINITIVO, RICEVUTA "
008220                 WS-TAB-ID-RPT(WS-IDX-RIC) " - " WS-ERROR-MSG
008230         END-IF
008240     END-IF.
008250 4610-EXIT.
008260     EXIT.
008270
008280***---
008290*    SCRITTURA DELLA RIGA CSV DI ESITO PER LA RICEVUTA CORRENTE.
008300*    FORMATO RFC4180: I CAMPI CONTENENTI VIRGOLA, VIRGOLETTA O
008310*    ANDATA A CAPO VENGONO RACCHIUSI TRA VIRGOLETTE, CON LE
008320*    VIRGOLETTE INTERNE RADDOPPIATE.
008330 4700-SCRIVI-RIGA-CSV.
008340     MOVE SPACES TO WS-RIGA-CSV.
008350     MOVE WS-DOMINIO-CORRENTE     TO WS-CAMPO-DA-SCRIVERE.
008360     PERFORM 4710-AGGIUNGI-CAMPO THRU 4710-EXIT.
008370     MOVE WS-TAB-IUV(WS-IDX-RIC)  TO WS-CAMPO-DA-SCRIVERE.
008380     PERFORM 4710-AGGIUNGI-CAMPO THRU 4710-EXIT.
008390     MOVE WS-TAB-CCP(WS-IDX-RIC)  TO WS-CAMPO-DA-SCRIVERE.
008400     PERFORM 4710-AGGIUNGI-CAMPO THRU 4710-EXIT.
008410     MOVE WS-ESITO-COD            TO WS-CAMPO-DA-SCRIVERE.
008420     PERFORM 4710-AGGIUNGI-CAMPO THRU 4710-EXIT.
008430     MOVE WS-WARNING-MSG          TO WS-CAMPO-DA-SCRIVERE.
008440     PERFORM 4710-AGGIUNGI-CAMPO THRU 4710-EXIT.
008450     MOVE WS-ERROR-MSG            TO WS-CAMPO-DA-SCRIVERE.
008460     PERFORM 4720-AGGIUNGI-ULTIMO-CAMPO THRU 4720-EXIT.
008470     PERFORM 4615-TRONCA-LUNGHEZZA THRU 4615-EXIT.
008480     MOVE WS-RIGA-CSV TO REP-TESTO.
008490     WRITE REP-RECORD-RIEPILOGO.
008500     ADD 1 TO WS-CONTA-RIGHE-SCRITTE.
008510 4700-EXIT.
008520     EXIT.
008530
008540***---
008550*    AGGIUNGE UN CAMPO (GIA' EVENTUALMENTE QUOTATO) SEGUITO DA
008560*    UNA VIRGOLA ALLA RIGA CSV IN COSTRUZIONE.
008570 4710-AGGIUNGI-CAMPO.
008580     PERFORM 4616-RIDUCI-LUNGHEZZA THRU 4616-EXIT.
008590     PERFORM 4630-ESCAPA-CAMPO THRU 4630-EXIT.
008600     STRING WS-RIGA-CSV DELIMITED BY SPACE
008610            WS-CAMPO-ESCAPATO(1:WS-LEN-CAMPO) DELIMITED BY SIZE
008620            "," DELIMITED BY SIZE
008630       INTO WS-RIGA-CSV.
008640 4710-EXIT.
008650     EXIT.
008660
008670***---
008680*    COME 4710 MA SENZA VIRGOLA FINALE (ULTIMO CAMPO DELLA RIGA).
008690 4720-AGGIUNGI-ULTIMO-CAMPO.
008700     PERFORM 4616-RIDUCI-LUNGHEZZA THRU 4616-EXIT.
008710     PERFORM 4630-ESCAPA-CAMPO THRU 4630-EXIT.
008720     STRING WS-RIGA-CSV DELIMITED BY SPACE
008730            WS-CAMPO-ESCAPATO(1:WS-LEN-CAMPO) DELIMITED BY SIZE
008740       INTO WS-RIGA-CSV.
008750 4720-EXIT.
008760     EXIT.
008770
008780***---
008790*    CALCOLA LA LUNGHEZZA EFFETTIVA (SENZA SPAZI A CODA) DI
008800*    WS-CAMPO-DA-SCRIVERE IN WS-LEN-CAMPO.
008810 4616-RIDUCI-LUNGHEZZA.
008820     MOVE 500 TO WS-LEN-CAMPO.
008830     PERFORM 4618-ACCORCIA-CAMPO THRU 4618-EXIT
008840         UNTIL WS-CAMPO-DA-SCRIVERE(WS-LEN-CAMPO:1) NOT = SPACE
008850             OR WS-LEN-CAMPO = 0.
008860 4616-EXIT.
008870     EXIT.
008880
008890***---
008900 4618-ACCORCIA-CAMPO.
008910     SUBTRACT 1 FROM WS-LEN-CAMPO.
008920 4618-EXIT.
008930     EXIT.
008940
008950***---
008960*    CALCOLA LA LUNGHEZZA DELLA RIGA CSV GIA' COSTRUITA (SENZA
008970*    SPAZI A CODA) PER LA FD A LUNGHEZZA VARIABILE DI JPPAREP.
008980 4615-TRONCA-LUNGHEZZA.
008990     MOVE 3990 TO WS-LEN-RIGA-REPORT.
009000     PERFORM 4619-ACCORCIA-RIGA THRU 4619-EXIT
009010         UNTIL WS-RIGA-CSV(WS-LEN-RIGA-REPORT:1) NOT = SPACE
009020             OR WS-LEN-RIGA-REPORT = 0.
009030 4615-EXIT.
009040     EXIT.
009050
009060***---
009070 4619-ACCORCIA-RIGA.
009080     SUBTRACT 1 FROM WS-LEN-RIGA-REPORT.
009090 4619-EXIT.
009100     EXIT.
009110
009120***---
009130*    DECIDE SE IL CAMPO VA RACCHIUSO TRA VIRGOLETTE (CONTIENE
009140*    VIRGOLA, VIRGOLETTA O CARATTERE DI ANDATA A CAPO) E LO COPIA
009150*    CARATTERE PER CARATTERE RADDOPPIANDO LE VIRGOLETTE INTERNE.
009160 4630-ESCAPA-CAMPO.
009170     MOVE SPACES TO WS-CAMPO-ESCAPATO.
009180     MOVE "N" TO WS-NECESSITA-QUOTING.
009190     MOVE 0 TO WS-CONTA-SPECIALI.
009200     INSPECT WS-CAMPO-DA-SCRIVERE(1:WS-LEN-CAMPO)
009210         TALLYING WS-CONTA-SPECIALI FOR ALL ",".
009220     IF WS-CONTA-SPECIALI = 0
009230         INSPECT WS-CAMPO-DA-SCRIVERE(1:WS-LEN-CAMPO)
009240             TALLYING WS-CONTA-SPECIALI FOR ALL '"'
009250     END-IF.
009260     IF WS-CONTA-SPECIALI = 0
009270         INSPECT WS-CAMPO-DA-SCRIVERE(1:WS-LEN-CAMPO)
009280             TALLYING WS-CONTA-SPECIALI FOR ALL X"0A"
009290     END-IF.
009300     IF WS-CONTA-SPECIALI > 0
009310         MOVE "S" TO WS-NECESSITA-QUOTING
009320     END-IF.
009330     IF WS-SERVE-QUOTING
009340         STRING '"' DELIMITED BY SIZE INTO WS-CAMPO-ESCAPATO
009350     END-IF.
009360     PERFORM 4617-COPIA-CARATTERE THRU 4617-EXIT
009370         VARYING WS-IDX-CAR FROM 1 BY 1
009380         UNTIL WS-IDX-CAR > WS-LEN-CAMPO.
009390     IF WS-SERVE-QUOTING
009400         STRING WS-CAMPO-ESCAPATO DELIMITED BY SPACE
009410                '"' DELIMITED BY SIZE
009420           INTO WS-CAMPO-ESCAPATO
009430     END-IF.
009440     MOVE 0 TO WS-LEN-CAMPO.
009450     PERFORM 4616-RIDUCI-LUNGHEZZA-ESCAPATO THRU
009460         4616-RIDUCI-LUNGHEZZA-ESCAPATO-EXIT.
009470 4630-EXIT.
009480     EXIT.
009490
009500***---
009510 4617-COPIA-CARATTERE.
009520     MOVE WS-CAMPO-DA-SCRIVERE(WS-IDX-CAR:1) TO WS-UN-CARATTERE.
009530     IF WS-UN-CARATTERE = '"'
009540         STRING WS-CAMPO-ESCAPATO DELIMITED BY SPACE
009550                '""' DELIMITED BY SIZE
009560           INTO WS-CAMPO-ESCAPATO
009570     ELSE
009580         STRING WS-CAMPO-ESCAPATO DELIMITED BY SPACE
009590                WS-UN-CARATTERE DELIMITED BY SIZE
009600           INTO WS-CAMPO-ESCAPATO
009610     END-IF.
009620 4617-EXIT.
009630     EXIT.
009640
009650***---
009660*    LUNGHEZZA EFFETTIVA DEL CAMPO GIA' ESCAPATO (PER LA STRING
009670*    DI ASSEMBLAGGIO DELLA RIGA IN 4710/4720).
009680 4616-RIDUCI-LUNGHEZZA-ESCAPATO.
009690     MOVE 550 TO WS-LEN-CAMPO.
009700     PERFORM 4618-ACCORCIA-CAMPO THRU 4618-EXIT
009710         UNTIL WS-CAMPO-ESCAPATO(WS-LEN-CAMPO:1) NOT = SPACE
009720             OR WS-LEN-CAMPO = 0.
009730 4616-RIDUCI-LUNGHEZZA-ESCAPATO-EXIT.
009740     EXIT.
009750
009760***---
009770*    ESTRAE IL VALORE DI UNA CHIAVE JSON DAL PEZZO DI TESTO IN
009780*    WS-CAMPO-GREZZO.  LA CHIAVE DA CERCARE VIENE PASSATA IN
009790*    WS-CHIAVE-CERCATA (I PARAGRAFI COBOL NON ACCETTANO
009800*    PARAMETRI); IL VALORE VIENE ISOLATO TRA I DUE PUNTI CHE
009810*    SEGUONO LA CHIAVE E LA VIRGOLA O LA PARENTESI GRAFFA CHE
009820*    CHIUDE L'OGGETTO.  LE VIRGOLETTE ATTORNO AI VALORI TESTO
009830*    VENGONO TOLTE ALLA FINE.
009840 4730-ESTRAI-CAMPO.
009850     MOVE SPACES TO WS-VALORE-ESTRATTO.
009860     UNSTRING WS-CAMPO-GREZZO
009870         DELIMITED BY WS-CHIAVE-CERCATA
009880         INTO WS-CHUNK-CORRENTE WS-VALORE-ESTRATTO
009890     END-UNSTRING.
009900     IF WS-VALORE-ESTRATTO = SPACES
009910         GO TO 4730-EXIT
009920     END-IF.
009930     MOVE WS-VALORE-ESTRATTO TO WS-CHUNK-CORRENTE.
009940     MOVE SPACES TO WS-VALORE-ESTRATTO.
009950     UNSTRING WS-CHUNK-CORRENTE
009960         DELIMITED BY ":"
009970         INTO WS-CAMPO-GREZZO WS-VALORE-ESTRATTO
009980     END-UNSTRING.
009990     MOVE WS-VALORE-ESTRATTO TO WS-CHUNK-CORRENTE.
010000     MOVE SPACES TO WS-VALORE-ESTRATTO.
010010     UNSTRING WS-CHUNK-CORRENTE
010020         DELIMITED BY "," OR "}"
010030         INTO WS-VALORE-ESTRATTO
010040     END-UNSTRING.
010050     PERFORM 4740-TOGLI-VIRGOLETTE THRU 4740-EXIT.
010060 4730-EXIT.
010070     EXIT.
010080
010090***---
010100*    RIMUOVE LE VIRGOLETTE DI APERTURA/CHIUSURA QUANDO IL VALORE
010110*    ESTRATTO E' UNA STRINGA JSON (ES. "capitolo":"E1234").
010120 4740-TOGLI-VIRGOLETTE.
010130     IF WS-VALORE-ESTRATTO(1:1) = '"'
010140         MOVE WS-VALORE-ESTRATTO(2:39) TO WS-CHUNK-CORRENTE
010150         MOVE SPACES TO WS-VALORE-ESTRATTO
010160         UNSTRING WS-CHUNK-CORRENTE
010170             DELIMITED BY '"'
010180             INTO WS-VALORE-ESTRATTO
010190         END-UNSTRING
010200     END-IF.
010210 4740-EXIT.
010220     EXIT.
010230
010240***---
010250*    CHIUSURA DEL REPORT DI UN DOMINIO (CONTROL BREAK DI FINE
010260*    PARTIZIONE).  LA COMPRESSIONE IN ZIP DEL FILE CSV APPENA
010270*    SCRITTO E' A CARICO DI UNA PROCEDURA ESTERNA A QUESTO JOB.
010280 4900-CHIUDI-REPORT.
010290     CLOSE JPPAREP.
010300     DISPLAY "MAGINVIA - REPORT CHIUSO, " WS-NUM-RICEVUTE-DOM
010310         " RICEVUTE LETTE, " WS-CONTA-OK " OK, " WS-CONTA-KO
010320         " KO, " WS-CONTA-SCARTATE " SCARTATE PER CONTABILITA' "
010330         "MALFORMATA".
010340 4900-EXIT.
010350     EXIT.
010360
010370***---
010380*    AGGIORNAMENTO DEL CHECKPOINT DI DOMINIO: SOLO SE ALMENO UN
010390*    INVIO E' ANDATO A BUON FINE IN QUESTA ESECUZIONE.
010400 4950-AGGIORNA-CHECKPOINT.
010410     IF WS-CHECKPOINT-TOCCATO
010420         MOVE WS-DOMINIO-CORRENTE TO JCF-COD-DOMINIO
010430         READ JPPACFG
010440             KEY IS JCF-COD-DOMINIO
010450             INVALID KEY
010460                 DISPLAY "MAGINVIA - *** DOMINIO "
010470                     WS-DOMINIO-CORRENTE " ASSENTE DA JPPACFG "
010480                     "AL MOMENTO DI AGGIORNARE IL CHECKPOINT, "
010490                     "CONFIGURAZIONE NON VALIDA ***"
010500             NOT INVALID KEY
010510                 MOVE WS-MAX-DATA-RICEVUTA TO JCF-DATA-ULTIMA-RT
010520                 SET JCF-CHECKPOINT-PRESENTE TO TRUE
010530                 REWRITE JCF-RECORD-CONFIG
010540                 DISPLAY "MAGINVIA - CHECKPOINT DOMINIO "
010550                     WS-DOMINIO-CORRENTE " AGGIORNATO A "
010560                     WS-MAX-DATA-RICEVUTA
010570         END-READ
010580     END-IF.
010590 4950-EXIT.
010600     EXIT.
010610
010620***---
010630 6000-SCRIVI-RIEPILOGO.
010640     MOVE "INVIO"             TO REC-NOME-PASSO.
010650     MOVE WS-CONTA-RIGHE-LETTE TO REC-RIGHE-LETTE.
010660     MOVE WS-CONTA-RIGHE-SCRITTE TO REC-RIGHE-SCRITTE.
010670     IF WS-TUTTO-OK
010680         SET REC-PASSO-OK TO TRUE
010690     ELSE
010700         SET REC-PASSO-KO TO TRUE
010710     END-IF.
010720     WRITE REC-RECORD-RIEPILOGO.
010730 6000-EXIT.
010740     EXIT.
010750
010760***---
010770 9000-CLOSE-FILES.
010780     CLOSE JPPAPRT JPPACFG JPPAREC.
010790
010800***---
010810 9900-EXIT-PGM.
010820     DISPLAY "MAGINVIA - FINE PASSO INVIO - OK " WS-CONTA-OK
010830         " KO " WS-CONTA-KO " SCARTATE " WS-CONTA-SCARTATE.
010840     GOBACK.
