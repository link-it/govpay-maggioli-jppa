000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MAGPULIZ.
000120 AUTHOR.        R. COSTA.
000130 INSTALLATION.  GOVPAY EDP CENTER - SETTORE ENTI LOCALI.
000140 DATE-WRITTEN.  11/03/1987.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO GOVPAY - NON DIVULGARE.
000170*================================================================*
000180*  PROGRAMMA   : MAGPULIZ
000190*  OBIETTIVO   : PASSO 1 DEL JOB NOTTURNO DI NOTIFICA MAGGIOLI
000200*                JPPA.  SVUOTA IL FILE DI APPOGGIO JPPA_NOTIFICHE
000210*                PRIMA DI OGNI ESECUZIONE, COSI' CHE MAGTESTA
000220*                PARTA SEMPRE DA UNA CODA VUOTA.  IL CONTEGGIO
000230*                DELLE RIGHE TROVATE PRIMA DELLA PULIZIA VIENE
000240*                SOLO LOGGATO, NON E' UN DATO DI BUSINESS.
000250*----------------------------------------------------------------*
000260*  STORIA DELLE MODIFICHE
000270*   11/03/1987 RC INIZIALE  - PRIMA STESURA (SVUOTAMENTO CODA     INIZIALE
000280*                             ACCERTAMENTI PER IL BATCH SERALE).
000290*   02/09/1988 RC RCH-0031  - AGGIUNTO CONTEGGIO RIGHE PRIMA      RCH0031 
000300*                             DELLA CANCELLAZIONE PER IL LOG DI
000310*                             OPERAZIONE.
000320*   14/01/1991 GB RCH-0058  - GESTIONE FILE-STATUS 35 (FILE       RCH0058 
000330*                             ASSENTE AL PRIMO AVVIO).
000340*   23/06/1993 GB RCH-0074  - AGGIUNTO FILE DI RIEPILOGO DI FINE  RCH0074 
000350*                             PASSO (JPPAREC) LETTO DAL DRIVER.
000360*   09/11/1995 MF RCH-0102  - REVISIONE MESSAGGI DI CONSOLE.      RCH0102 
000370*   30/12/1998 MF RCH-0140  - BONIFICA Y2K: DATA DI ESECUZIONE    RCH0140 
000380*                             ORA A 4 CIFRE DI ANNO (WS-DE-AAAA).
000390*   17/02/1999 MF RCH-0141  - VERIFICA POST-BONIFICA Y2K SU       RCH0141 
000400*                             AMBIENTE DI COLLAUDO.
000410*   08/05/2003 AT RCH-0189  - ALLINEAMENTO NOME PASSO "CLEANUP"   RCH0189 
000420*                             AL NUOVO SCHEMA DI RIEPILOGO.
000430*   11/03/2024 RC GVP-0147  - RIUSO DEL PROGRAMMA PER LA CODA     GVP0147 
000440*                             JPPA_NOTIFICHE (NOTIFICA RICEVUTE
000450*                             A MAGGIOLI JPPA) AL POSTO DELLA
000460*                             VECCHIA CODA ACCERTAMENTI.
000470*   20/03/2024 RC GVP-0155  - SCRITTURA RIGA DI RIEPILOGO SU      GVP0155 
000480*                             JPPAREC.
000490*================================================================*
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-370.
000540 OBJECT-COMPUTER. IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     COPY "jppanot.sl".
000610     COPY "jpparec.sl".
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650     COPY "jppanot.fd".
000660     COPY "jpparec.fd".
000670
000680 WORKING-STORAGE SECTION.
000690     COPY "magswt.cpy".
000700
000710 77  STATUS-JPPANOT             PIC XX.
000720 77  STATUS-JPPAREC             PIC XX.
000730
000740 01  WS-CONTATORI.
000750     05  WS-CONTA-LETTE         PIC 9(08)   COMP VALUE 0.
000760     05  WS-CONTA-LETTE-X  REDEFINES WS-CONTA-LETTE
000770                                 PIC X(04).
000780
000790 01  WS-DATA-ESECUZIONE         PIC 9(08)   VALUE 0.
000800 01  WS-DATA-ESECUZIONE-R  REDEFINES WS-DATA-ESECUZIONE.
000810     05  WS-DE-AAAA             PIC 9(04).
000820     05  WS-DE-MM               PIC 9(02).
000830     05  WS-DE-GG               PIC 9(02).
000840
000850 01  WS-ORA-ESECUZIONE          PIC 9(06)   VALUE 0.
000860 01  WS-ORA-ESECUZIONE-R  REDEFINES WS-ORA-ESECUZIONE.
000870     05  WS-OE-HH               PIC 9(02).
000880     05  WS-OE-MM               PIC 9(02).
000890     05  WS-OE-SS               PIC 9(02).
000900
000910******************************************************************
000920 PROCEDURE DIVISION.
000930
000940 DECLARATIVES.
000950***---
000960 JPPANOT-ERR SECTION.
000970     USE AFTER ERROR PROCEDURE ON JPPANOT.
000980     EVALUATE STATUS-JPPANOT
000990         WHEN "35"
001000             CONTINUE
001010         WHEN "39"
001020             DISPLAY "MAGPULIZ - JPPANOT MISMATCH DI LUNGHEZZA!"
001030         WHEN "98"
001040             DISPLAY "MAGPULIZ - JPPANOT FILE DANNEGGIATO!"
001050         WHEN OTHER
001060             DISPLAY "MAGPULIZ - JPPANOT STATUS " STATUS-JPPANOT
001070     END-EVALUATE.
001080
001090***---
001100 JPPAREC-ERR SECTION.
001110     USE AFTER ERROR PROCEDURE ON JPPAREC.
001120     EVALUATE STATUS-JPPAREC
001130         WHEN "35"
001140             CONTINUE
001150         WHEN OTHER
001160             DISPLAY "MAGPULIZ - JPPAREC STATUS " STATUS-JPPAREC
001170     END-EVALUATE.
001180 END DECLARATIVES.
001190
001200***---
001210 1000-MAIN-PRG.
001220     PERFORM 2000-INIT.
001230     PERFORM 3000-OPEN-FILES.
001240     IF WS-TUTTO-OK
001250         PERFORM 4000-CONTA-RIGHE THRU 4000-EXIT
001260         PERFORM 5000-SVUOTA-FILE THRU 5000-EXIT
001270     END-IF.
001280     PERFORM 6000-SCRIVI-RIEPILOGO THRU 6000-EXIT.
001290     PERFORM 9000-CLOSE-FILES.
001300     PERFORM 9900-EXIT-PGM.
001310
001320***---
001330 2000-INIT.
001340     SET WS-TUTTO-OK  TO TRUE.
001350     SET WS-FINE-FILE TO FALSE.
001360     MOVE 0 TO WS-CONTA-LETTE.
001370     ACCEPT WS-DATA-ESECUZIONE FROM DATE YYYYMMDD.
001380     ACCEPT WS-ORA-ESECUZIONE  FROM TIME.
001390     DISPLAY "MAGPULIZ - INIZIO PULIZIA JPPA_NOTIFICHE - "
001400         WS-DE-GG "/" WS-DE-MM "/" WS-DE-AAAA.
001410
001420***---
001430 3000-OPEN-FILES.
001440     OPEN INPUT JPPANOT.
001450     IF STATUS-JPPANOT = "35"
001460         OPEN OUTPUT JPPANOT
001470         CLOSE       JPPANOT
001480         OPEN INPUT  JPPANOT
001490     END-IF.
001500     IF STATUS-JPPANOT NOT = "00"
001510         SET WS-TUTTO-OK TO FALSE
001520         DISPLAY "MAGPULIZ - ERRORE APERTURA JPPANOT STATUS "
001530             STATUS-JPPANOT
001540     END-IF.
001550     OPEN EXTEND JPPAREC.
001560     IF STATUS-JPPAREC = "35"
001570         OPEN OUTPUT JPPAREC
001580         CLOSE       JPPAREC
001590         OPEN EXTEND JPPAREC
001600     END-IF.
001610
001620***---
001630 4000-CONTA-RIGHE.
001640     PERFORM 4010-LEGGI-RIGA THRU 4010-EXIT
001650         UNTIL WS-FINE-FILE.
001660     DISPLAY "MAGPULIZ - RIGHE PRESENTI PRIMA DELLA PULIZIA: "
001670         WS-CONTA-LETTE.
001680 4000-EXIT.
001690     EXIT.
001700
001710***---
001720 4010-LEGGI-RIGA.
001730     READ JPPANOT NEXT RECORD
001740         AT END
001750             SET WS-FINE-FILE TO TRUE
001760         NOT AT END
001770             ADD 1 TO WS-CONTA-LETTE
001780     END-READ.
001790 4010-EXIT.
001800     EXIT.
001810
001820***---
001830 5000-SVUOTA-FILE.
001840     CLOSE JPPANOT.
001850     OPEN OUTPUT JPPANOT.
001860     IF STATUS-JPPANOT NOT = "00"
001870         SET WS-TUTTO-OK TO FALSE
001880         DISPLAY "MAGPULIZ - ERRORE SVUOTAMENTO JPPANOT STATUS "
001890             STATUS-JPPANOT
001900     ELSE
001910         DISPLAY "MAGPULIZ - JPPA_NOTIFICHE SVUOTATO"
001920     END-IF.
001930 5000-EXIT.
001940     EXIT.
001950
001960***---
001970 6000-SCRIVI-RIEPILOGO.
001980     MOVE "CLEANUP"        TO REC-NOME-PASSO.
001990     MOVE WS-CONTA-LETTE   TO REC-RIGHE-LETTE.
002000     MOVE 0                TO REC-RIGHE-SCRITTE.
002010     IF WS-TUTTO-OK
002020         SET REC-PASSO-OK TO TRUE
002030     ELSE
002040         SET REC-PASSO-KO TO TRUE
002050     END-IF.
002060     WRITE REC-RECORD-RIEPILOGO.
002070 6000-EXIT.
002080     EXIT.
002090
002100***---
002110 9000-CLOSE-FILES.
002120     CLOSE JPPANOT JPPAREC.
002130
002140***---
002150 9900-EXIT-PGM.
002160     DISPLAY "MAGPULIZ - FINE PASSO CLEANUP".
002170     GOBACK.
