000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MAGTESTA.
000120 AUTHOR.        R. COSTA.
000130 INSTALLATION.  GOVPAY EDP CENTER - SETTORE ENTI LOCALI.
000140 DATE-WRITTEN.  18/03/1987.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO GOVPAY - NON DIVULGARE.
000170*================================================================*
000180*  PROGRAMMA   : MAGTESTA
000190*  OBIETTIVO   : PASSO 2 DEL JOB NOTTURNO DI NOTIFICA MAGGIOLI
000200*                JPPA.  PER OGNI DOMINIO ABILITATO IN JPPA_CONFIG
000210*                CERCA LE RICEVUTE (RPT) NON ANCORA NOTIFICATE E
000220*                LE ACCODA SUL FILE DI APPOGGIO JPPA_NOTIFICHE.
000230*                UN DOMINIO SENZA CHECKPOINT (JCF-DATA-ULTIMA-RT
000240*                ASSENTE) VIENE RIPRESO DA ZERO; UN DOMINIO CON
000250*                CHECKPOINT PRENDE SOLO LE RICEVUTE PIU' RECENTI
000260*                DEL CHECKPOINT.
000270*----------------------------------------------------------------*
000280*  STORIA DELLE MODIFICHE
000290*   18/03/1987 RC INIZIALE  - PRIMA STESURA (RICERCA PARTITE      INIZIALE
000300*                             CONTABILI DA ACCERTARE PER ENTE).
000310*   11/07/1989 RC RCH-0022  - AGGIUNTA LA TABELLA DI DEDUPLICA    RCH0022 
000320*                             PER EVITARE DOPPIE SCRITTURE SULLA
000330*                             CODA IN CASO DI RIAVVIO A META'.
000340*   25/02/1992 GB RCH-0061  - SEPARATA LA RICERCA (4100) DALLA    RCH0061 
000350*                             SCRITTURA (4200) PER CHIAREZZA.
000360*   14/09/1994 GB RCH-0083  - LOG DEI CONTATORI SALVATE/GIA       RCH0083 
000370*                             PRESENTI PER OGNI ENTE ELABORATO.
000380*   19/12/1998 MF RCH-0139  - BONIFICA Y2K: CONFRONTO DATE SU     RCH0139 
000390*                             TIMESTAMP A 4 CIFRE DI ANNO.
000400*   05/03/1999 MF RCH-0142  - VERIFICA POST-BONIFICA Y2K.         RCH0142 
000410*   17/06/2004 AT RCH-0201  - INNALZATO IL LIMITE DELLA TABELLA   RCH0201 
000420*                             DEGLI ID TROVATI (WS-MAX-TROVATI).
000430*   18/03/2024 RC GVP-0147  - RISCRITTURA PER LA NOTIFICA         GVP0147 
000440*                             RICEVUTE DI PAGAMENTO A MAGGIOLI
000450*                             JPPA (AL POSTO DELLA VECCHIA
000460*                             RICERCA PARTITE DA ACCERTARE).
000470*                             FILTRO ESITO {0,2}, CONFRONTO CON
000480*                             JCF-DATA-ULTIMA-RT.
000490*================================================================*
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-370.
000540 OBJECT-COMPUTER. IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     COPY "jppacfg.sl".
000610     COPY "jpparpt.sl".
000620     COPY "jppanot.sl".
000630     COPY "jpparec.sl".
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670     COPY "jppacfg.fd".
000680     COPY "jpparpt.fd".
000690     COPY "jppanot.fd".
000700     COPY "jpparec.fd".
000710
000720 WORKING-STORAGE SECTION.
000730     COPY "magswt.cpy".
000740
000750 77  STATUS-JPPACFG             PIC XX.
000760 77  STATUS-JPPARPT             PIC XX.
000770 77  STATUS-JPPANOT             PIC XX.
000780 77  STATUS-JPPAREC             PIC XX.
000790
000800 77  FILLER                     PIC 9 VALUE 0.
000810     88  WS-FINE-CFG                VALUE 1, FALSE 0.
000820 77  FILLER                     PIC 9 VALUE 0.
000830     88  WS-FINE-RPT                VALUE 1, FALSE 0.
000840 77  FILLER                     PIC 9 VALUE 0.
000850     88  WS-GIA-SCRITTO             VALUE 1, FALSE 0.
000860
000870 78  78-MAX-TROVATI             VALUE 2000.
000880 78  78-MAX-SCRITTI             VALUE 5000.
000890
000900 01  WS-IDX-TROVATI             PIC 9(04)   COMP VALUE 0.
000910 01  WS-IDX-SCRITTI             PIC 9(04)   COMP VALUE 0.
000920 01  WS-NUM-TROVATI             PIC 9(04)   COMP VALUE 0.
000930 01  WS-NUM-SCRITTI             PIC 9(04)   COMP VALUE 0.
000940
000950 01  WS-TAB-TROVATI.
000960     05  WS-TAB-ID-TROVATI  OCCURS 2000 TIMES
000970                                 PIC S9(18).
000980
000990 01  WS-TAB-SCRITTI.
001000     05  WS-ELEM-SCRITTO    OCCURS 5000 TIMES.
001010         10  WS-TAB-ID-SCRITTI      PIC S9(18).
001020         10  WS-TAB-DOM-SCRITTI     PIC X(35).
001030
001040 01  WS-CONTATORI.
001050     05  WS-CONTA-SCRITTE          PIC 9(08)  COMP VALUE 0.
001060     05  WS-CONTA-SCRITTE-X  REDEFINES WS-CONTA-SCRITTE
001070                                 PIC X(04).
001080     05  WS-CONTA-GIA-PRESENTI     PIC 9(08)  COMP VALUE 0.
001090     05  WS-DOM-SALVATI            PIC 9(08)  COMP VALUE 0.
001100     05  WS-DOM-GIA-PRESENTI       PIC 9(08)  COMP VALUE 0.
001110     05  WS-CONTA-DOMINI-LETTI     PIC 9(08)  COMP VALUE 0.
001120
001130 01  WS-DATA-ESECUZIONE          PIC 9(08)  VALUE 0.
001140 01  WS-DATA-ESECUZIONE-R  REDEFINES WS-DATA-ESECUZIONE.
001150     05  WS-DE-AAAA              PIC 9(04).
001160     05  WS-DE-MM                PIC 9(02).
001170     05  WS-DE-GG                PIC 9(02).
001180
001190 01  WS-ORA-ESECUZIONE           PIC 9(06)  VALUE 0.
001200 01  WS-ORA-ESECUZIONE-R  REDEFINES WS-ORA-ESECUZIONE.
001210     05  WS-OE-HH                PIC 9(02).
001220     05  WS-OE-MM                PIC 9(02).
001230     05  WS-OE-SS                PIC 9(02).
001240
001250******************************************************************
001260 PROCEDURE DIVISION.
001270
001280 DECLARATIVES.
001290***---
001300 JPPACFG-ERR SECTION.
001310     USE AFTER ERROR PROCEDURE ON JPPACFG.
001320     EVALUATE STATUS-JPPACFG
001330         WHEN "35" CONTINUE
001340         WHEN "39" DISPLAY "MAGTESTA - JPPACFG MISMATCH "
001350             "LUNGHEZZA!"
001360         WHEN "98" DISPLAY "MAGTESTA - JPPACFG FILE DANNEGGIATO!"
001370         WHEN OTHER DISPLAY "MAGTESTA - JPPACFG STATUS "
001380             STATUS-JPPACFG
001390     END-EVALUATE.
001400
001410***---
001420 JPPARPT-ERR SECTION.
001430     USE AFTER ERROR PROCEDURE ON JPPARPT.
001440     EVALUATE STATUS-JPPARPT
001450         WHEN "35" CONTINUE
001460         WHEN "39" DISPLAY "MAGTESTA - JPPARPT MISMATCH "
001470             "LUNGHEZZA!"
001480         WHEN "98" DISPLAY "MAGTESTA - JPPARPT FILE DANNEGGIATO!"
001490         WHEN OTHER DISPLAY "MAGTESTA - JPPARPT STATUS "
001500             STATUS-JPPARPT
001510     END-EVALUATE.
001520
001530***---
001540 JPPANOT-ERR SECTION.
001550     USE AFTER ERROR PROCEDURE ON JPPANOT.
001560     EVALUATE STATUS-JPPANOT
001570         WHEN "35" CONTINUE
001580         WHEN "39" DISPLAY "MAGTESTA - JPPANOT MISMATCH "
001590             "LUNGHEZZA!"
001600         WHEN "98" DISPLAY "MAGTESTA - JPPANOT FILE DANNEGGIATO!"
001610         WHEN OTHER DISPLAY "MAGTESTA - JPPANOT STATUS "
001620             STATUS-JPPANOT
001630     END-EVALUATE.
001640 END DECLARATIVES.
001650
001660***---
001670 1000-MAIN-PRG.
001680     PERFORM 2000-INIT.
001690     PERFORM 3000-OPEN-FILES.
001700     IF WS-TUTTO-OK
001710         PERFORM 4000-ELABORAZIONE THRU 4000-EXIT
001720     END-IF.
001730     PERFORM 6000-SCRIVI-RIEPILOGO THRU 6000-EXIT.
001740     PERFORM 9000-CLOSE-FILES.
001750     PERFORM 9900-EXIT-PGM.
001760
001770***---
001780 2000-INIT.
001790     SET WS-TUTTO-OK  TO TRUE.
001800     SET WS-FINE-CFG  TO FALSE.
001810     SET WS-FINE-RPT  TO FALSE.
001820     MOVE 0 TO WS-NUM-SCRITTI WS-CONTA-SCRITTE
001830               WS-CONTA-GIA-PRESENTI WS-CONTA-DOMINI-LETTI.
001840     ACCEPT WS-DATA-ESECUZIONE FROM DATE YYYYMMDD.
001850     ACCEPT WS-ORA-ESECUZIONE  FROM TIME.
001860     DISPLAY "MAGTESTA - INIZIO ACQUISIZIONE TESTATE - "
001870         WS-DE-GG "/" WS-DE-MM "/" WS-DE-AAAA " "
001880         WS-OE-HH ":" WS-OE-MM ":" WS-OE-SS.
001890
001900***---
001910 3000-OPEN-FILES.
001920     OPEN INPUT  JPPACFG.
001930     OPEN INPUT  JPPARPT.
001940     OPEN EXTEND JPPANOT.
001950     OPEN EXTEND JPPAREC.
001960     IF STATUS-JPPACFG NOT = "00"
001970         SET WS-TUTTO-OK TO FALSE
001980         DISPLAY "MAGTESTA - ERRORE APERTURA JPPACFG STATUS "
001990             STATUS-JPPACFG
002000     END-IF.
002010     IF STATUS-JPPANOT NOT = "00"
002020         SET WS-TUTTO-OK TO FALSE
002030         DISPLAY "MAGTESTA - ERRORE APERTURA JPPANOT STATUS "
002040             STATUS-JPPANOT
002050     END-IF.
002060     CLOSE JPPARPT.
002070
002080***---
002090 4000-ELABORAZIONE.
002100     PERFORM 4010-LEGGI-CFG THRU 4010-EXIT
002110         UNTIL WS-FINE-CFG.
002120 4000-EXIT.
002130     EXIT.
002140
002150***---
002160 4010-LEGGI-CFG.
002170     READ JPPACFG NEXT RECORD
002180         AT END
002190             SET WS-FINE-CFG TO TRUE
002200         NOT AT END
002210             ADD 1 TO WS-CONTA-DOMINI-LETTI
002220             IF JCF-DOMINIO-ABILITATO
002230                 PERFORM 4050-ELABORA-DOMINIO THRU 4050-EXIT
002240             END-IF
002250     END-READ.
002260 4010-EXIT.
002270     EXIT.
002280
002290***---
002300 4050-ELABORA-DOMINIO.
002310     MOVE 0 TO WS-DOM-SALVATI WS-DOM-GIA-PRESENTI.
002320     PERFORM 4100-CERCA-RICEVUTE THRU 4100-EXIT.
002330     IF WS-NUM-TROVATI > 0
002340         PERFORM 4200-SCRIVI-NOTIFICA THRU 4200-EXIT
002350             VARYING WS-IDX-TROVATI FROM 1 BY 1
002360             UNTIL WS-IDX-TROVATI > WS-NUM-TROVATI
002370         DISPLAY "MAGTESTA - DOMINIO " JCF-COD-DOMINIO
002380             " SALVATE " WS-DOM-SALVATI
002390             " GIA-PRESENTI " WS-DOM-GIA-PRESENTI
002400     ELSE
002410         DISPLAY "MAGTESTA - DOMINIO " JCF-COD-DOMINIO
002420             " NESSUNA RICEVUTA DA NOTIFICARE"
002430     END-IF.
002440 4050-EXIT.
002450     EXIT.
002460
002470***---
002480 4100-CERCA-RICEVUTE.
002490     MOVE 0 TO WS-NUM-TROVATI.
002500     SET WS-FINE-RPT TO FALSE.
002510     OPEN INPUT JPPARPT.
002520     PERFORM 4105-LEGGI-RPT THRU 4105-EXIT
002530         UNTIL WS-FINE-RPT.
002540     CLOSE JPPARPT.
002550 4100-EXIT.
002560     EXIT.
002570
002580***---
002590 4105-LEGGI-RPT.
002600     READ JPPARPT NEXT RECORD
002610         AT END
002620             SET WS-FINE-RPT TO TRUE
002630         NOT AT END
002640             PERFORM 4110-VALUTA-RICEVUTA THRU 4110-EXIT
002650     END-READ.
002660 4105-EXIT.
002670     EXIT.
002680
002690***---
002700 4110-VALUTA-RICEVUTA.
002710     IF RPT-COD-DOMINIO = JCF-COD-DOMINIO
002720             AND RPT-ESITO-ELEGGIBILE
002730         IF JCF-CHECKPOINT-PRESENTE
002740             IF RPT-DATA-MSG-RICEVUTA > JCF-DATA-ULTIMA-RT
002750                 PERFORM 4120-AGGIUNGI-TROVATO THRU 4120-EXIT
002760             END-IF
002770         ELSE
002780             PERFORM 4120-AGGIUNGI-TROVATO THRU 4120-EXIT
002790         END-IF
002800     END-IF.
002810 4110-EXIT.
002820     EXIT.
002830
002840***---
002850 4120-AGGIUNGI-TROVATO.
002860     IF WS-NUM-TROVATI < 78-MAX-TROVATI
002870         ADD 1 TO WS-NUM-TROVATI
002880         MOVE RPT-ID TO WS-TAB-ID-TROVATI(WS-NUM-TROVATI)
002890     ELSE
002900         DISPLAY "MAGTESTA - TABELLA TROVATI PIENA, DOMINIO "
002910             JCF-COD-DOMINIO " TRONCATO"
002920     END-IF.
002930 4120-EXIT.
002940     EXIT.
002950
002960***---
002970 4200-SCRIVI-NOTIFICA.
002980     SET WS-GIA-SCRITTO TO FALSE.
002990     PERFORM 4210-CONFRONTA-SCRITTO THRU 4210-EXIT
003000         VARYING WS-IDX-SCRITTI FROM 1 BY 1
003010         UNTIL WS-IDX-SCRITTI > WS-NUM-SCRITTI
003020             OR WS-GIA-SCRITTO.
003030     IF WS-GIA-SCRITTO
003040         ADD 1 TO WS-CONTA-GIA-PRESENTI WS-DOM-GIA-PRESENTI
003050     ELSE
003060         MOVE WS-TAB-ID-TROVATI(WS-IDX-TROVATI) TO JNO-ID-RPT
003070         MOVE JCF-COD-DOMINIO                   TO
003080             JNO-COD-DOMINIO
003090         WRITE JNO-RECORD-NOTIFICA.
003100         ADD 1 TO WS-CONTA-SCRITTE WS-DOM-SALVATI
003110         IF WS-NUM-SCRITTI < 78-MAX-SCRITTI
003120             ADD 1 TO WS-NUM-SCRITTI
003130             MOVE WS-TAB-ID-TROVATI(WS-IDX-TROVATI) TO
003140                 WS-TAB-ID-SCRITTI(WS-NUM-SCRITTI)
003150             MOVE JCF-COD-DOMINIO TO
003160                 WS-TAB-DOM-SCRITTI(WS-NUM-SCRITTI)
003170         END-IF
003180     END-IF.
003190 4200-EXIT.
003200     EXIT.
003210
003220***---
003230 4210-CONFRONTA-SCRITTO.
003240     IF WS-TAB-ID-SCRITTI(WS-IDX-SCRITTI) =
003250             WS-TAB-ID-TROVATI(WS-IDX-TROVATI)
003260         AND WS-TAB-DOM-SCRITTI(WS-IDX-SCRITTI) =
003270             JCF-COD-DOMINIO
003280         SET WS-GIA-SCRITTO TO TRUE
003290     END-IF.
003300 4210-EXIT.
003310     EXIT.
003320
003330***---
003340 6000-SCRIVI-RIEPILOGO.
003350     MOVE "TESTATE"           TO REC-NOME-PASSO.
003360     MOVE WS-CONTA-DOMINI-LETTI TO REC-RIGHE-LETTE.
003370     MOVE WS-CONTA-SCRITTE    TO REC-RIGHE-SCRITTE.
003380     IF WS-TUTTO-OK
003390         SET REC-PASSO-OK TO TRUE
003400     ELSE
003410         SET REC-PASSO-KO TO TRUE
003420     END-IF.
003430     WRITE REC-RECORD-RIEPILOGO.
003440 6000-EXIT.
003450     EXIT.
003460
003470***---
003480 9000-CLOSE-FILES.
003490     CLOSE JPPACFG JPPANOT JPPAREC.
003500
003510***---
003520 9900-EXIT-PGM.
003530     DISPLAY "MAGTESTA - FINE PASSO ACQUISIZIONE TESTATE - "
003540         "SCRITTE " WS-CONTA-SCRITTE
003550         " GIA-PRESENTI " WS-CONTA-GIA-PRESENTI.
003560     GOBACK.
