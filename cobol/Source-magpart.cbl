000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MAGPART.
000120 AUTHOR.        R. COSTA.
000130 INSTALLATION.  GOVPAY EDP CENTER - SETTORE ENTI LOCALI.
000140 DATE-WRITTEN.  18/03/1987.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO GOVPAY - NON DIVULGARE.
000170*================================================================*
000180*  PROGRAMMA   : MAGPART
000190*  OBIETTIVO   : PASSO 3 DEL JOB NOTTURNO DI NOTIFICA MAGGIOLI
000200*                JPPA.  ORDINA LA CODA JPPA_NOTIFICHE PER DOMINIO
000210*                E PRODUCE UNA PARTIZIONE (= UN DOMINIO DISTINTO)
000220*                PER IL PASSO DI INVIO (MAGINVIA), IN MODO CHE
000230*                OGNI DOMINIO VENGA LAVORATO UNA SOLA VOLTA E CON
000240*                UN SOLO REPORT CSV.
000250*----------------------------------------------------------------*
000260*  STORIA DELLE MODIFICHE
000270*   18/03/1987 RC INIZIALE  - PRIMA STESURA (ORDINAMENTO LOTTI    INIZIALE
000280*                             DI ACCERTAMENTO PER CODICE ENTE).
000290*   30/08/1990 RC RCH-0047  - SOSTITUITO IL DOPPIO CICLO DI       RCH0047 
000300*                             CONFRONTO CON LA SORT DI SISTEMA.
000310*   12/04/1993 GB RCH-0070  - AGGIUNTO IL CONTEGGIO PREVENTIVO    RCH0070 
000320*                             DELLE PARTIZIONI (PRT-TOT-
000330*                             PARTIZIONI) PER IL LOG DI MAGINVIA.
000340*   19/12/1998 MF RCH-0139  - BONIFICA Y2K (NESSUN CAMPO DATA IN  RCH0139 
000350*                             QUESTO PASSO, SOLO VERIFICATO).
000360*   22/07/2002 AT RCH-0176  - GESTIONE ESPLICITA DEL CASO "ZERO   RCH0176 
000370*                             PARTIZIONI" (CODA VUOTA).
000380*   18/03/2024 RC GVP-0151  - RISCRITTURA PER LE PARTIZIONI DI    GVP0151 
000390*                             DOMINIO DELLA NOTIFICA RICEVUTE A
000400*                             MAGGIOLI JPPA (AL POSTO DEI VECCHI
000410*                             LOTTI DI ACCERTAMENTO).
000420*================================================================*
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     COPY "jppanot.sl".
000540     COPY "jppaord.sl".
000550     COPY "jppaprt.sl".
000560     COPY "jpparec.sl".
000570     SELECT JPPA-SORT-REC ASSIGN TO SORTWK01.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610     COPY "jppanot.fd".
000620     COPY "jppaord.fd".
000630     COPY "jppaprt.fd".
000640     COPY "jpparec.fd".
000650
000660 SD  JPPA-SORT-REC.
000670 01  SD-RECORD-ORDINE.
000680     05  SD-ID-RPT                  PIC S9(18).
000690     05  SD-COD-DOMINIO             PIC X(35).
000700     05  FILLER                     PIC X(07).
000710
000720 WORKING-STORAGE SECTION.
000730     COPY "magswt.cpy".
000740
000750 77  STATUS-JPPAORD             PIC XX.
000760 77  STATUS-JPPAPRT             PIC XX.
000770 77  STATUS-JPPAREC             PIC XX.
000780
000790 77  FILLER                     PIC 9 VALUE 0.
000800     88  WS-FINE-ORD                 VALUE 1, FALSE 0.
000810
000820 01  WS-DOMINIO-PREC             PIC X(35)  VALUE SPACES.
000830
000840 01  WS-CONTATORI.
000850     05  WS-TOT-PARTIZIONI          PIC 9(04)   COMP VALUE 0.
000860     05  WS-TOT-PARTIZIONI-X  REDEFINES WS-TOT-PARTIZIONI
000870                                 PIC X(02).
000880     05  WS-NUM-PARTIZIONE          PIC 9(04)   COMP VALUE 0.
000890     05  WS-CONTA-RIGHE-LETTE       PIC 9(08)   COMP VALUE 0.
000900     05  WS-CONTA-RIGHE-LETTE-X  REDEFINES WS-CONTA-RIGHE-LETTE
000910                                 PIC X(04).
000920
000930 01  WS-DATA-ESECUZIONE          PIC 9(08)  VALUE 0.
000940 01  WS-DATA-ESECUZIONE-R  REDEFINES WS-DATA-ESECUZIONE.
000950     05  WS-DE-AAAA              PIC 9(04).
000960     05  WS-DE-MM                PIC 9(02).
000970     05  WS-DE-GG                PIC 9(02).
000980
000990******************************************************************
001000 PROCEDURE DIVISION.
001010
001020 DECLARATIVES.
001030***---
001040 JPPAORD-ERR SECTION.
001050     USE AFTER ERROR PROCEDURE ON JPPAORD.
001060     EVALUATE STATUS-JPPAORD
001070         WHEN "35" CONTINUE
001080         WHEN "39" DISPLAY "MAGPART - JPPAORD MISMATCH LUNGHEZZA!"
001090         WHEN "98" DISPLAY "MAGPART - JPPAORD FILE DANNEGGIATO!"
001100         WHEN OTHER DISPLAY "MAGPART - JPPAORD STATUS "
001110             STATUS-JPPAORD
001120     END-EVALUATE.
001130
001140***---
001150 JPPAPRT-ERR SECTION.
001160     USE AFTER ERROR PROCEDURE ON JPPAPRT.
001170     EVALUATE STATUS-JPPAPRT
001180         WHEN "35" CONTINUE
001190         WHEN OTHER DISPLAY "MAGPART - JPPAPRT STATUS "
001200             STATUS-JPPAPRT
001210     END-EVALUATE.
001220 END DECLARATIVES.
001230
001240***---
001250 1000-MAIN-PRG.
001260     PERFORM 2000-INIT.
001270     PERFORM 3000-OPEN-FILES.
001280     IF WS-TUTTO-OK
001290         PERFORM 4000-ELABORAZIONE THRU 4000-EXIT
001300     END-IF.
001310     PERFORM 6000-SCRIVI-RIEPILOGO THRU 6000-EXIT.
001320     PERFORM 9000-CLOSE-FILES.
001330     PERFORM 9900-EXIT-PGM.
001340
001350***---
001360 2000-INIT.
001370     SET WS-TUTTO-OK TO TRUE.
001380     MOVE 0 TO WS-TOT-PARTIZIONI WS-NUM-PARTIZIONE
001390               WS-CONTA-RIGHE-LETTE.
001400     ACCEPT WS-DATA-ESECUZIONE FROM DATE YYYYMMDD.
001410     DISPLAY "MAGPART - INIZIO PARTIZIONAMENTO PER DOMINIO - "
001420         WS-DE-GG "/" WS-DE-MM "/" WS-DE-AAAA.
001430
001440***---
001450 3000-OPEN-FILES.
001460     OPEN OUTPUT JPPAPRT.
001470     IF STATUS-JPPAPRT NOT = "00"
001480         SET WS-TUTTO-OK TO FALSE
001490         DISPLAY "MAGPART - ERRORE APERTURA JPPAPRT STATUS "
001500             STATUS-JPPAPRT
001510     END-IF.
001520     OPEN EXTEND JPPAREC.
001530     IF STATUS-JPPAREC = "35"
001540         OPEN OUTPUT JPPAREC
001550         CLOSE       JPPAREC
001560         OPEN EXTEND JPPAREC
001570     END-IF.
001580
001590***---
001600 4000-ELABORAZIONE.
001610     SORT JPPA-SORT-REC
001620         ON ASCENDING KEY SD-COD-DOMINIO
001630         USING JPPANOT
001640         GIVING JPPAORD.
001650     PERFORM 4100-CONTA-DOMINI THRU 4100-EXIT.
001660     IF WS-TOT-PARTIZIONI > 0
001670         PERFORM 4200-SCRIVI-PARTIZIONI THRU 4200-EXIT
001680     ELSE
001690         DISPLAY "MAGPART - NESSUN DOMINIO IN CODA, "
001700             "ZERO PARTIZIONI PRODOTTE"
001710     END-IF.
001720 4000-EXIT.
001730     EXIT.
001740
001750***---
001760 4100-CONTA-DOMINI.
001770     MOVE SPACES TO WS-DOMINIO-PREC.
001780     SET WS-FINE-ORD TO FALSE.
001790     OPEN INPUT JPPAORD.
001800     PERFORM 4110-LEGGI-ORD-1 THRU 4110-EXIT
001810         UNTIL WS-FINE-ORD.
001820     CLOSE JPPAORD.
001830 4100-EXIT.
001840     EXIT.
001850
001860***---
001870 4110-LEGGI-ORD-1.
001880     READ JPPAORD NEXT RECORD
001890         AT END
001900             SET WS-FINE-ORD TO TRUE
001910         NOT AT END
001920             ADD 1 TO WS-CONTA-RIGHE-LETTE
001930             IF ORD-COD-DOMINIO NOT = WS-DOMINIO-PREC
001940                 ADD 1 TO WS-TOT-PARTIZIONI
001950                 MOVE ORD-COD-DOMINIO TO WS-DOMINIO-PREC
001960             END-IF
001970     END-READ.
001980 4110-EXIT.
001990     EXIT.
002000
002010***---
002020 4200-SCRIVI-PARTIZIONI.
002030     MOVE SPACES TO WS-DOMINIO-PREC.
002040     SET WS-FINE-ORD TO FALSE.
002050     OPEN INPUT JPPAORD.
002060     PERFORM 4210-LEGGI-ORD-2 THRU 4210-EXIT
002070         UNTIL WS-FINE-ORD.
002080     CLOSE JPPAORD.
002090 4200-EXIT.
002100     EXIT.
002110
002120***---
002130 4210-LEGGI-ORD-2.
002140     READ JPPAORD NEXT RECORD
002150         AT END
002160             SET WS-FINE-ORD TO TRUE
002170         NOT AT END
002180             IF ORD-COD-DOMINIO NOT = WS-DOMINIO-PREC
002190                 ADD 1 TO WS-NUM-PARTIZIONE
002200                 MOVE ORD-COD-DOMINIO TO WS-DOMINIO-PREC
002210                 MOVE ORD-COD-DOMINIO TO PRT-COD-DOMINIO
002220                 MOVE WS-NUM-PARTIZIONE TO PRT-NUM-PARTIZIONE
002230                 MOVE WS-TOT-PARTIZIONI TO PRT-TOT-PARTIZIONI
002240                 WRITE PRT-RECORD-PARTIZIONE
002250                 DISPLAY "MAGPART - PARTIZIONE " WS-NUM-PARTIZIONE
002260                     " DI " WS-TOT-PARTIZIONI
002270                     " DOMINIO " ORD-COD-DOMINIO
002280             END-IF
002290     END-READ.
002300 4210-EXIT.
002310     EXIT.
002320
002330***---
002340 6000-SCRIVI-RIEPILOGO.
002350     MOVE "PARTIZIONI"       TO REC-NOME-PASSO.
002360     MOVE WS-CONTA-RIGHE-LETTE TO REC-RIGHE-LETTE.
002370     MOVE WS-TOT-PARTIZIONI  TO REC-RIGHE-SCRITTE.
002380     IF WS-TUTTO-OK
002390         SET REC-PASSO-OK TO TRUE
002400     ELSE
002410         SET REC-PASSO-KO TO TRUE
002420     END-IF.
002430     WRITE REC-RECORD-RIEPILOGO.
002440 6000-EXIT.
002450     EXIT.
002460
002470***---
002480 9000-CLOSE-FILES.
002490     CLOSE JPPAPRT JPPAREC.
002500
002510***---
002520 9900-EXIT-PGM.
002530     DISPLAY "MAGPART - FINE PASSO PARTIZIONAMENTO - "
002540         "PARTIZIONI " WS-TOT-PARTIZIONI.
002550     GOBACK.
