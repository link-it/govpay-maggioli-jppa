000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MAGBATCH.
000120 AUTHOR.        R. COSTA.
000130 INSTALLATION.  GOVPAY EDP CENTER - SETTORE ENTI LOCALI.
000140 DATE-WRITTEN.  21/05/2012.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO GOVPAY - NON DIVULGARE.
000170*================================================================*
000180*  PROGRAMMA   : MAGBATCH
000190*  OBIETTIVO   : GUIDA DEL JOB NOTTURNO DI NOTIFICA MAGGIOLI JPPA.
000200*                RICHIAMA IN SEQUENZA I QUATTRO PASSI (PULIZIA,
000210*                TESTATE, PARTIZIONI, INVIO) E RILEGGE IL FILE DI
000220*                RIEPILOGO JPPAREC PER STAMPARE A CONSOLE IL
000230*                RESOCONTO DI FINE LAVORO.  NESSUN DATO DI
000240*                BUSINESS VIENE PRODOTTO DA QUESTO PROGRAMMA.
000250*----------------------------------------------------------------*
000260*  STORIA DELLE MODIFICHE
000270*   21/05/2012 AN INIZIALE  - PRIMA STESURA (GUIDA DI LANCIO      INIZIALE
000280*                             DELLE MASCHERE DI CONSULTAZIONE
000290*                             ANAGRAFICA A VIDEO).
000300*   03/02/2015 GB RCH-0211  - CONVERSIONE DA SHELL A VIDEO A      RCH0211 
000310*                             GUIDA BATCH PER L'ESPORTAZIONE
000320*                             NOTTURNA VERSO RAGIONERIA.
000330*   30/12/1998 MF RCH-0140  - BONIFICA Y2K (NOTA: VOCE STORICA    RCH0140 
000340*                             RIPORTATA QUI PER ALLINEAMENTO COL
000350*                             RESTO DEL JOB, LA GUIDA NON TRATTA
000360*                             CAMPI DATA PROPRI).
000370*   21/03/2024 RC GVP-0155  - RISCRITTURA COMPLETA: GUIDA DEL JOB GVP0155 
000380*                             DI NOTIFICA RICEVUTE A MAGGIOLI
000390*                             JPPA (PULIZIA/TESTATE/PARTIZIONI/
000400*                             INVIO) AL POSTO DEL VECCHIO MENU DI
000410*                             ESPORTAZIONE RAGIONERIA.
000420*   25/03/2024 RC GVP-0156  - AGGIUNTO RESOCONTO DI FINE LAVORO   GVP0156 
000430*                             RILETTO DA JPPAREC.
000440*================================================================*
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-370.
000490 OBJECT-COMPUTER. IBM-370.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     COPY "jpparec.sl".
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590     COPY "jpparec.fd".
000600
000610 WORKING-STORAGE SECTION.
000620     COPY "magswt.cpy".
000630
000640 77  STATUS-JPPAREC             PIC XX.
000650
000660 77  FILLER                     PIC 9 VALUE 0.
000670     88  WS-FINE-REC                 VALUE 1, FALSE 0.
000680
000690 01  WS-CONTATORI.
000700     05  WS-CONTA-PASSI             PIC 9(02)   COMP VALUE 0.
000710     05  WS-CONTA-PASSI-X  REDEFINES WS-CONTA-PASSI
000720                                 PIC X(01).
000730     05  WS-CONTA-PASSI-OK          PIC 9(02)   COMP VALUE 0.
000740     05  WS-CONTA-PASSI-KO          PIC 9(02)   COMP VALUE 0.
000750
000760 01  WS-DATA-ESECUZIONE          PIC 9(08)  VALUE 0.
000770 01  WS-DATA-ESECUZIONE-R  REDEFINES WS-DATA-ESECUZIONE.
000780     05  WS-DE-AAAA              PIC 9(04).
000790     05  WS-DE-MM                PIC 9(02).
000800     05  WS-DE-GG                PIC 9(02).
000810
000820 01  WS-ORA-ESECUZIONE           PIC 9(06)  VALUE 0.
000830 01  WS-ORA-ESECUZIONE-R  REDEFINES WS-ORA-ESECUZIONE.
000840     05  WS-OE-HH                PIC 9(02).
000850     05  WS-OE-MM                PIC 9(02).
000860     05  WS-OE-SS                PIC 9(02).
000870
000880******************************************************************
000890 PROCEDURE DIVISION.
000900
000910 DECLARATIVES.
000920***---
000930 JPPAREC-ERR SECTION.
000940     USE AFTER ERROR PROCEDURE ON JPPAREC.
000950     EVALUATE STATUS-JPPAREC
000960         WHEN "35" CONTINUE
000970         WHEN OTHER DISPLAY "MAGBATCH - JPPAREC STATUS "
000980             STATUS-JPPAREC
000990     END-EVALUATE.
001000 END DECLARATIVES.
001010
001020***---
001030 1000-MAIN-PRG.
001040     PERFORM 2000-INIT.
001050     PERFORM 3000-SVUOTA-RIEPILOGO THRU 3000-EXIT.
001060     PERFORM 4000-ESEGUI-PASSI THRU 4000-EXIT.
001070     PERFORM 5000-STAMPA-RESOCONTO THRU 5000-EXIT.
001080     PERFORM 9900-EXIT-PGM.
001090
001100***---
001110 2000-INIT.
001120     SET WS-TUTTO-OK TO TRUE.
001130     MOVE 0 TO WS-CONTA-PASSI WS-CONTA-PASSI-OK WS-CONTA-PASSI-KO.
001140     ACCEPT WS-DATA-ESECUZIONE FROM DATE YYYYMMDD.
001150     ACCEPT WS-ORA-ESECUZIONE  FROM TIME.
001160     DISPLAY "MAGBATCH - AVVIO JOB NOTTURNO NOTIFICA MAGGIOLI "
001170         "JPPA - " WS-DE-GG "/" WS-DE-MM "/" WS-DE-AAAA " "
001180         WS-OE-HH ":" WS-OE-MM ":" WS-OE-SS.
001190
001200***---
001210*    IL FILE DI RIEPILOGO VIENE RICREATO VUOTO AD OGNI LANCIO
001220*    DELLA GUIDA, COSI' CHE IL RESOCONTO DI 5000 VEDA SOLO LE
001230*    RIGHE SCRITTE DAI QUATTRO PASSI DI QUESTA ESECUZIONE.
001240 3000-SVUOTA-RIEPILOGO.
001250     OPEN OUTPUT JPPAREC.
001260     IF STATUS-JPPAREC NOT = "00"
001270         SET WS-TUTTO-OK TO FALSE
001280         DISPLAY "MAGBATCH - ERRORE CREAZIONE JPPAREC STATUS "
001290             STATUS-JPPAREC
001300     END-IF.
001310     CLOSE JPPAREC.
001320 3000-EXIT.
001330     EXIT.
001340
001350***---
001360*    RICHIAMO IN SEQUENZA DEI QUATTRO PASSI DEL JOB, NELL'ORDINE
001370*    RICHIESTO DALLA SPECIFICA (PULIZIA - TESTATE - PARTIZIONI -
001380*    INVIO).  OGNI PASSO E' UN PROGRAMMA COBOL A SE STANTE, GIA'
001390*    COMPILATO SEPARATAMENTE, E SCRIVE LA PROPRIA RIGA SU
001400*    JPPAREC PRIMA DI TORNARE QUI.
001410 4000-ESEGUI-PASSI.
001420     DISPLAY "MAGBATCH - PASSO 1 DI 4: PULIZIA CODA NOTIFICHE".
001430     CALL "MAGPULIZ".
001440     DISPLAY "MAGBATCH - PASSO 2 DI 4: ACQUISIZIONE TESTATE".
001450     CALL "MAGTESTA".
001460     DISPLAY "MAGBATCH - PASSO 3 DI 4: PARTIZIONAMENTO PER "
001470         "DOMINIO".
001480     CALL "MAGPART".
001490     DISPLAY "MAGBATCH - PASSO 4 DI 4: INVIO NOTIFICHE A "
001500         "MAGGIOLI".
001510     CALL "MAGINVIA".
001520 4000-EXIT.
001530     EXIT.
001540
001550***---
001560*    RILETTURA DI JPPAREC E STAMPA A VIDEO DEL RESOCONTO DI FINE
001570*    LAVORO.  SOLO LOG, NESSUN OUTPUT DI BUSINESS (VEDI NON-
001580*    OBIETTIVI DELLA SPECIFICA: IL LISTENER DI RESOCONTO VERO E
001590*    PROPRIO E' FUORI AMBITO, QUI SE NE RIPRODUCE SOLO IL
001600*    CONTENUTO INFORMATIVO).
001610 5000-STAMPA-RESOCONTO.
001620     DISPLAY "MAGBATCH - ===== RESOCONTO DI FINE LAVORO =====".
001630     SET WS-FINE-REC TO FALSE.
001640     OPEN INPUT JPPAREC.
001650     PERFORM 5010-LEGGI-RIEPILOGO THRU 5010-EXIT
001660         UNTIL WS-FINE-REC.
001670     CLOSE JPPAREC.
001680     DISPLAY "MAGBATCH - PASSI ESEGUITI: " WS-CONTA-PASSI
001690         " - OK: " WS-CONTA-PASSI-OK " - KO: " WS-CONTA-PASSI-KO.
001700 5000-EXIT.
001710     EXIT.
001720
001730***---
001740 5010-LEGGI-RIEPILOGO.
001750     READ JPPAREC NEXT RECORD
001760         AT END
001770             SET WS-FINE-REC TO TRUE
001780         NOT AT END
001790             ADD 1 TO WS-CONTA-PASSI
001800             IF REC-PASSO-OK
001810                 ADD 1 TO WS-CONTA-PASSI-OK
001820             ELSE
001830                 ADD 1 TO WS-CONTA-PASSI-KO
001840             END-IF
001850             DISPLAY "MAGBATCH - PASSO " REC-NOME-PASSO
001860                 " LETTE " REC-RIGHE-LETTE
001870                 " SCRITTE " REC-RIGHE-SCRITTE
001880                 " ESITO " REC-ESITO-PASSO
001890     END-READ.
001900 5010-EXIT.
001910     EXIT.
001920
001930***---
001940 9900-EXIT-PGM.
001950     DISPLAY "MAGBATCH - FINE JOB NOTTURNO NOTIFICA MAGGIOLI "
001960         "JPPA".
001970     GOBACK.
